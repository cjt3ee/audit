000100******************************************************************        
000200* RQ20143 03/03/25 AGR VERSION INICIAL - ALTA DE CLIENTES Y     **        
000300*                      CUESTIONARIO DE RIESGO (SUBSISTEMA BSEB) *         
000400******************************************************************        
000500*BSE                                                                      
000600*****************************************************************         
000700*** PROCESO BATCH ALTA DE CLIENTE Y CUESTIONARIO DE RIESGO      **        
000800*****************************************************************         
000900*=======================*                                                 
001000 IDENTIFICATION DIVISION.                                                 
001100*=======================*                                                 
001200 PROGRAM-ID.    BSEB001.                                                  
001300 AUTHOR.        ARIEL GARELIK.                                            
001400 INSTALLATION.  BANCO - AREA AUDITORIA DE RIESGO.                         
001500 DATE-WRITTEN.  03/03/25.                                                 
001600 DATE-COMPILED.                                                           
001700 SECURITY.      CONFIDENCIAL - USO INTERNO BSE.                           
001800*----------------------------------------------------------------         
001900* BITACORA DE CAMBIOS DEL PROGRAMA BSEB001                                
002000*----------------------------------------------------------------         
002100* 03/03/25 AGR RQ20143 VERSION INICIAL. LEE SUBTRAN, VALIDA      *        
002200*               TELEFONO/CEDULA DUPLICADOS Y GRABA CLIMSTR +     *        
002300*               RIEMSTR EN UNA SOLA PASADA.                     *         
002400* 11/03/25 AGR RQ20143 SE AGREGA CARGA DE WX-TB-CLIENTES EN      *        
002500*               MEMORIA PARA VALIDAR DUPLICADOS SIN INDICE ISAM  *        
002600* 25/03/25 AGR RQ20177 SE AGREGA VALIDACION DE MONTO NEGATIVO    *        
002700*               EN EL MONTO DE INVERSION SOLICITADO.            *         
002800* 14/09/98 AGR RQ20233 REVISION AMBITO 2000: FECHAS A 4 DIGITOS  *Y2K     
002900* 07/06/03 MCH RQ20301 SE AGREGA CIERRE ORDENADO DE ARCHIVOS EN  *        
003000*               TERMINAR-RUTINA ANTE ERROR DE E/S.               *        
003100*================================================================*        
003200 ENVIRONMENT DIVISION.                                                    
003300*====================*                                                    
003400 CONFIGURATION SECTION.                                                   
003500*---------------------*                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900*---------------------*                                                   
004000 FILE-CONTROL.                                                            
004100     SELECT SUBTRAN   ASSIGN TO SUBTRAN                                   
004200                       ORGANIZATION IS SEQUENTIAL.                        
004300     SELECT CLIMSTR   ASSIGN TO CLIMSTR                                   
004400                       ORGANIZATION IS RELATIVE                           
004500                       ACCESS MODE IS DYNAMIC                             
004600                       RELATIVE KEY IS WW-CLI-KEY                         
004700                       FILE STATUS IS WW-CLI-FS.                          
004800     SELECT RIEMSTR   ASSIGN TO RIEMSTR                                   
004900                       ORGANIZATION IS SEQUENTIAL                         
005000                       FILE STATUS IS WW-RIE-FS.                          
005100     SELECT SUBOUT    ASSIGN TO SUBOUT                                    
005200                       ORGANIZATION IS SEQUENTIAL.                        
005300*=============*                                                           
005400 DATA DIVISION.                                                           
005500*=============*                                                           
005600 FILE SECTION.                                                            
005700*-------------*                                                           
005800 FD  SUBTRAN                                                              
005900     LABEL RECORDS ARE STANDARD.                                          
006000 01  SUB-REGISTRO.                                                        
006100     02  SUB-NOMBRE              PIC X(100).                              
006200     02  SUB-TELEFONO            PIC X(020).                              
006300     02  SUB-CEDULA              PIC X(020).                              
006400     02  SUB-CORREO              PIC X(100).                              
006500     02  SUB-OCUPACION           PIC X(100).                              
006600     02  SUB-MTO-INVERSION       PIC S9(16)V99.                           
006700     02  SUB-INGRESO-ANUAL       PIC 9(04).                               
006800     02  SUB-EXPERIENCIA         PIC X(100).                              
006900     02  SUB-PERDIDA-MAX         PIC 9(04).                               
007000     02  SUB-META-INVERSION      PIC X(100).                              
007100     02  SUB-PLAZO-INVERSION     PIC X(100).                              
007200     02  SUB-PUNTAJE             PIC 9(03).                               
007300     02  FILLER                  PIC X(020).                              
007400*-------------*                                                           
007500 FD  CLIMSTR                                                              
007600     LABEL RECORDS ARE STANDARD                                           
007700     RECORD CONTAINS 456 CHARACTERS.                                      
007800 01  CLI-REG-FD                  PIC X(456).                              
007900*-------------*                                                           
008000 FD  RIEMSTR                                                              
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 429 CHARACTERS.                                      
008300 01  RIE-REG-FD                  PIC X(429).                              
008400*-------------*                                                           
008500 FD  SUBOUT                                                               
008600     LABEL RECORDS ARE STANDARD.                                          
008700 01  SAL-REGISTRO.                                                        
008800     02  SAL-CLI-ID              PIC 9(09).                               
008900     02  SAL-CODIGO-RESPUESTA    PIC 9(02).                               
009000     02  SAL-DESCR-MENSAJE       PIC X(60).                               
009100     02  FILLER                  PIC X(010).                              
009200*=======================*                                                 
009300 WORKING-STORAGE SECTION.                                                 
009400*=======================*                                                 
009500 01  WE-ESPECIALES.                                                       
009600     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.             
009700     02  WE-BLANCO               PIC X(01)  VALUE SPACES.                 
009800     02  WE-SW-FIN-SUBTRAN       PIC X(01)  VALUE 'N'.                    
009900         88  WE-FIN-SUBTRAN                 VALUE 'S'.                    
010000     02  WE-FECHA-HOY            PIC 9(08)  VALUE ZEROS.                  
010100     02  WE-HORA-HOY8            PIC 9(08)  VALUE ZEROS.                  
010200*------------------ TABLA DE ERRORES ---------------------------*         
010300 01  WT01-TABLA-MENSAJES.                                                 
010400     02  FILLER                  PIC X(64)  VALUE                         
010500          '001*TRANSACCION EXITOSA                                        
010600-         '-BSEB001 '.                                                    
010700     02  FILLER                  PIC X(64)  VALUE                         
010800          '002*TELEFONO YA REGISTRADO PARA OTRO CLIENTE                   
010900-         '-BSEB001 '.                                                    
011000     02  FILLER                  PIC X(64)  VALUE                         
011100          '003*CEDULA YA REGISTRADA PARA OTRO CLIENTE                     
011200-         '-BSEB001 '.                                                    
011300     02  FILLER                  PIC X(64)  VALUE                         
011400          '004*MONTO DE INVERSION NO PUEDE SER NEGATIVO                   
011500-         '-BSEB001 '.                                                    
011600     02  FILLER                  PIC X(64)  VALUE                         
011700          '005*ERROR DE E/S EN ARCHIVO CLIMSTR/RIEMSTR                    
011800-         '-BSEB001 '.                                                    
011900 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.                              
012000     02  FILLER  OCCURS   5  TIMES.                                       
012100         04  WT01-COD-MSG        PIC 9(03).                               
012200         04  FILLER              PIC X(01).                               
012300         04  WT01-TXT-MSG.                                                
012400             06  WT01-MSG-DSC    PIC X(51).                               
012500             06  WT01-MSG-PRG    PIC X(09).                               
012600*------------------ COPY DEL MAESTRO DE CLIENTES ----------------*        
012700     COPY BSEWCLI.                                                        
012800*------------------ COPY DEL HISTORICO DE RIESGO ----------------*        
012900     COPY BSEWRIE.                                                        
013000 01  WE-CODIGO-RESPUESTA         PIC 9(02)  VALUE ZEROS.                  
013100 01  WE-DESCR-MENSAJE            PIC X(60)  VALUE SPACES.                 
013200*---------------*                                                         
013300 PROCEDURE DIVISION.                                                      
013400*---------------*                                                         
013500     PERFORM  INICIAR-RUTINA          THRU INICIAR-RUTINA-EXIT.           
013600     PERFORM  PROCESAR-RUTINA         THRU PROCESAR-RUTINA-EXIT           
013700              UNTIL WE-FIN-SUBTRAN.                                       
013800     PERFORM  TERMINAR-RUTINA         THRU TERMINAR-RUTINA-EXIT.          
013900     GOBACK.                                                              
014000*--------------*                                                          
014100 INICIAR-RUTINA.                                                          
014200*--------------*                                                          
014300     OPEN INPUT  SUBTRAN.                                                 
014400     OPEN I-O    CLIMSTR.                                                 
014500     OPEN EXTEND RIEMSTR.                                                 
014600     OPEN OUTPUT SUBOUT.                                                  
014700     PERFORM  CARGAR-TB-CLIENTES  THRU CARGAR-TB-CLIENTES-EXIT.           
014800     READ SUBTRAN                                                         
014900         AT END MOVE 'S' TO WE-SW-FIN-SUBTRAN                             
015000     END-READ.                                                            
015100 INICIAR-RUTINA-EXIT.                                                     
015200     EXIT.                                                                
015300*--------------------------*                                              
015400 CARGAR-TB-CLIENTES.                                                      
015500*--------------------------*                                              
015600*--- RECORRE CLIMSTR SECUENCIALMENTE PARA ARMAR LA TABLA DE               
015700*    TELEFONO/CEDULA EN MEMORIA Y CALCULAR EL PROXIMO CLI-ID.             
015800     MOVE ZEROS  TO WX-CLI-TOTAL, WW-CLI-MAX-ID.                          
015900     MOVE SPACES TO WW-CLI-EOF.                                           
016000     MOVE 1      TO WW-CLI-KEY.                                           
016100     PERFORM  LEER-CLIMSTR-SGTE THRU LEER-CLIMSTR-SGTE-EXIT               
016200              UNTIL WW-CLI-FIN-ARCHIVO.                                   
016300 CARGAR-TB-CLIENTES-EXIT.                                                 
016400     EXIT.                                                                
016500*-----------------------------*                                           
016600 LEER-CLIMSTR-SGTE.                                                       
016700*-----------------------------*                                           
016800     READ CLIMSTR                                                         
016900         INVALID KEY MOVE 'S' TO WW-CLI-EOF                               
017000     END-READ.                                                            
017100     IF NOT WW-CLI-FIN-ARCHIVO                                            
017200        MOVE CLI-REG-FD          TO CLI-REGISTRO                          
017300        ADD  1                   TO WX-CLI-TOTAL                          
017400        MOVE CLI-ID              TO WX-CLI-ID (WX-CLI-TOTAL)              
017500        MOVE CLI-TELEFONO        TO WX-CLI-TELEFONO (WX-CLI-TOTAL)        
017600        MOVE CLI-CEDULA          TO WX-CLI-CEDULA (WX-CLI-TOTAL)          
017700        IF CLI-ID > WW-CLI-MAX-ID                                         
017800           MOVE CLI-ID           TO WW-CLI-MAX-ID                         
017900        END-IF                                                            
018000        ADD  1                   TO WW-CLI-KEY                            
018100     END-IF.                                                              
018200 LEER-CLIMSTR-SGTE-EXIT.                                                  
018300     EXIT.                                                                
018400*---------------*                                                         
018500 PROCESAR-RUTINA.                                                         
018600*---------------*                                                         
018700     MOVE ZEROS  TO WE-CODIGO-RESPUESTA.                                  
018800     MOVE SPACES TO WE-DESCR-MENSAJE.                                     
018900     MOVE WT01-COD-MSG (001)     TO SAL-CODIGO-RESPUESTA.                 
019000     MOVE WT01-TXT-MSG (001) (1:51) TO SAL-DESCR-MENSAJE.                 
019100     MOVE ZEROS  TO SAL-CLI-ID.                                           
019200     PERFORM  VALIDAR-TELEFONO-DUPLICADO                                  
019300              THRU VALIDAR-TELEFONO-DUPLICADO-EXIT.                       
019400     IF WE-CODIGO-RESPUESTA = ZEROS                                       
019500        PERFORM  VALIDAR-CEDULA-DUPLICADA                                 
019600                 THRU VALIDAR-CEDULA-DUPLICADA-EXIT                       
019700     END-IF.                                                              
019800     IF WE-CODIGO-RESPUESTA = ZEROS                                       
019900        PERFORM  VALIDAR-MONTO-NO-NEGATIVO                                
020000                 THRU VALIDAR-MONTO-NO-NEGATIVO-EXIT                      
020100     END-IF.                                                              
020200     IF WE-CODIGO-RESPUESTA = ZEROS                                       
020300        PERFORM  GRABAR-CLIENTE     THRU GRABAR-CLIENTE-EXIT              
020400        PERFORM  GRABAR-RIESGO      THRU GRABAR-RIESGO-EXIT               
020500     END-IF.                                                              
020600     WRITE SAL-REGISTRO.                                                  
020700     READ SUBTRAN                                                         
020800         AT END MOVE 'S' TO WE-SW-FIN-SUBTRAN                             
020900     END-READ.                                                            
021000 PROCESAR-RUTINA-EXIT.                                                    
021100     EXIT.                                                                
021200*----------------------------------*                                      
021300 VALIDAR-TELEFONO-DUPLICADO.                                              
021400*----------------------------------*                                      
021500     MOVE 'N' TO WX-SW-TELEFONO-DUP.                                      
021600     SET WX-IX-CLIENTE TO 1.                                              
021700     SEARCH WX-CLI-ENTRADA                                                
021800         AT END NEXT SENTENCE                                             
021900         WHEN WX-CLI-TELEFONO (WX-IX-CLIENTE) = SUB-TELEFONO              
022000              MOVE 'S' TO WX-SW-TELEFONO-DUP                              
022100     END-SEARCH.                                                          
022200     IF WX-TELEFONO-DUPLICADO                                             
022300        MOVE WT01-COD-MSG (002)  TO WE-CODIGO-RESPUESTA                   
022400        MOVE WT01-TXT-MSG (002) (1:51) TO WE-DESCR-MENSAJE                
022500        MOVE WE-CODIGO-RESPUESTA TO SAL-CODIGO-RESPUESTA                  
022600        MOVE WE-DESCR-MENSAJE    TO SAL-DESCR-MENSAJE                     
022700     END-IF.                                                              
022800 VALIDAR-TELEFONO-DUPLICADO-EXIT.                                         
022900     EXIT.                                                                
023000*----------------------------------*                                      
023100 VALIDAR-CEDULA-DUPLICADA.                                                
023200*----------------------------------*                                      
023300     MOVE 'N' TO WX-SW-CEDULA-DUP.                                        
023400     SET WX-IX-CLIENTE TO 1.                                              
023500     SEARCH WX-CLI-ENTRADA                                                
023600         AT END NEXT SENTENCE                                             
023700         WHEN WX-CLI-CEDULA (WX-IX-CLIENTE) = SUB-CEDULA                  
023800              MOVE 'S' TO WX-SW-CEDULA-DUP                                
023900     END-SEARCH.                                                          
024000     IF WX-CEDULA-DUPLICADA                                               
024100        MOVE WT01-COD-MSG (003)  TO WE-CODIGO-RESPUESTA                   
024200        MOVE WT01-TXT-MSG (003) (1:51) TO WE-DESCR-MENSAJE                
024300        MOVE WE-CODIGO-RESPUESTA TO SAL-CODIGO-RESPUESTA                  
024400        MOVE WE-DESCR-MENSAJE    TO SAL-DESCR-MENSAJE                     
024500     END-IF.                                                              
024600 VALIDAR-CEDULA-DUPLICADA-EXIT.                                           
024700     EXIT.                                                                
024800*----------------------------------*                                      
024900 VALIDAR-MONTO-NO-NEGATIVO.                                               
025000*----------------------------------*                                      
025100     IF SUB-MTO-INVERSION < ZEROS                                         
025200        MOVE WT01-COD-MSG (004)  TO WE-CODIGO-RESPUESTA                   
025300        MOVE WT01-TXT-MSG (004) (1:51) TO WE-DESCR-MENSAJE                
025400        MOVE WE-CODIGO-RESPUESTA TO SAL-CODIGO-RESPUESTA                  
025500        MOVE WE-DESCR-MENSAJE    TO SAL-DESCR-MENSAJE                     
025600     END-IF.                                                              
025700 VALIDAR-MONTO-NO-NEGATIVO-EXIT.                                          
025800     EXIT.                                                                
025900*-----------------*                                                       
026000 GRABAR-CLIENTE.                                                          
026100*-----------------*                                                       
026200     INITIALIZE                     CLI-REGISTRO.                         
026300     ADD  1                      TO WW-CLI-MAX-ID.                        
026400     MOVE WW-CLI-MAX-ID          TO CLI-ID.                               
026500     MOVE SUB-NOMBRE             TO CLI-NOMBRE.                           
026600     MOVE SUB-TELEFONO           TO CLI-TELEFONO.                         
026700     MOVE SUB-CEDULA             TO CLI-CEDULA.                           
026800     MOVE SUB-CORREO             TO CLI-CORREO.                           
026900     MOVE SUB-OCUPACION          TO CLI-OCUPACION.                        
027000     MOVE SUB-MTO-INVERSION      TO CLI-MTO-INVERSION.                    
027100     ACCEPT WE-FECHA-HOY         FROM DATE YYYYMMDD.                      
027200     MOVE WE-FECHA-HOY           TO CLI-FEC-ALTA.                         
027300     MOVE 'BSEB001 '             TO CLI-USR-ALTA.                         
027400     MOVE 'A'                    TO CLI-IND-ESTADO.                       
027500     MOVE WW-CLI-MAX-ID          TO WW-CLI-KEY.                           
027600     MOVE CLI-REGISTRO           TO CLI-REG-FD.                           
027700     WRITE CLI-REG-FD                                                     
027800         INVALID KEY                                                      
027900            MOVE WT01-COD-MSG (005) TO WE-CODIGO-RESPUESTA                
028000            MOVE WT01-TXT-MSG (005) (1:51) TO WE-DESCR-MENSAJE            
028100            MOVE WE-CODIGO-RESPUESTA TO SAL-CODIGO-RESPUESTA              
028200            MOVE WE-DESCR-MENSAJE TO SAL-DESCR-MENSAJE                    
028300     END-WRITE.                                                           
028400     MOVE CLI-ID                 TO SAL-CLI-ID.                           
028500*--- ACTUALIZA LA TABLA EN MEMORIA PARA QUE EL RESTO DEL LOTE             
028600*    TAMBIEN VEA ESTE ALTA COMO DUPLICADO POTENCIAL.                      
028700     ADD  1                      TO WX-CLI-TOTAL.                         
028800     MOVE CLI-ID                 TO WX-CLI-ID (WX-CLI-TOTAL).             
028900     MOVE CLI-TELEFONO           TO WX-CLI-TELEFONO(WX-CLI-TOTAL).        
029000     MOVE CLI-CEDULA             TO WX-CLI-CEDULA (WX-CLI-TOTAL).         
029100 GRABAR-CLIENTE-EXIT.                                                     
029200     EXIT.                                                                
029300*-----------------*                                                       
029400 GRABAR-RIESGO.                                                           
029500*-----------------*                                                       
029600     INITIALIZE                     RIE-REGISTRO.                         
029700     ADD  1                      TO WW-RIE-MAX-ID.                        
029800     MOVE WW-RIE-MAX-ID          TO RIE-ID.                               
029900     MOVE CLI-ID                 TO RIE-CLI-ID.                           
030000     MOVE SUB-INGRESO-ANUAL      TO RIE-INGRESO-ANUAL.                    
030100     MOVE SUB-MTO-INVERSION      TO RIE-MTO-INVERSION.                    
030200     MOVE SUB-EXPERIENCIA        TO RIE-EXPERIENCIA.                      
030300     MOVE SUB-PERDIDA-MAX        TO RIE-PERDIDA-MAX.                      
030400     MOVE SUB-META-INVERSION     TO RIE-META-INVERSION.                   
030500     MOVE SUB-PLAZO-INVERSION    TO RIE-PLAZO-INVERSION.                  
030600     MOVE SUB-PUNTAJE            TO RIE-PUNTAJE.                          
030700     ACCEPT WE-FECHA-HOY         FROM DATE YYYYMMDD.                      
030800     ACCEPT WE-HORA-HOY8         FROM TIME.                               
030900     MOVE WE-FECHA-HOY           TO RIE-FEC-CREACION.                     
031000     MOVE WE-HORA-HOY8 (1:6)     TO RIE-HOR-CREACION.                     
031100     MOVE 'BSEB001 '             TO RIE-CREADO-POR.                       
031200     MOVE RIE-REGISTRO           TO RIE-REG-FD.                           
031300     WRITE RIE-REG-FD.                                                    
031400 GRABAR-RIESGO-EXIT.                                                      
031500     EXIT.                                                                
031600*---------------*                                                         
031700 TERMINAR-RUTINA.                                                         
031800*---------------*                                                         
031900     CLOSE  SUBTRAN, CLIMSTR, RIEMSTR, SUBOUT.                            
032000 TERMINAR-RUTINA-EXIT.                                                    
032100     EXIT.                                                                
