000100******************************************************************        
000200* RQ20143 04/03/25 AGR VERSION INICIAL - MOTOR DE DECISIONES   **         
000300*                      DE AUDITORIA DE RIESGO (SUBSISTEMA BSEB) *         
000400******************************************************************        
000500*BSE                                                                      
000600*****************************************************************         
000700*** PROCESO BATCH REGISTRO DE DECISION Y RUTEO DE FLUJO DE      **        
000800*** AUDITORIA DE RIESGO POR ETAPA                               **        
000900*****************************************************************         
001000*=======================*                                                 
001100 IDENTIFICATION DIVISION.                                                 
001200*=======================*                                                 
001300 PROGRAM-ID.    BSEB003.                                                  
001400 AUTHOR.        ARIEL GARELIK.                                            
001500 INSTALLATION.  BANCO - AREA AUDITORIA DE RIESGO.                         
001600 DATE-WRITTEN.  04/03/25.                                                 
001700 DATE-COMPILED.                                                           
001800 SECURITY.      CONFIDENCIAL - USO INTERNO BSE.                           
001900*----------------------------------------------------------------         
002000* BITACORA DE CAMBIOS DEL PROGRAMA BSEB003                                
002100*----------------------------------------------------------------         
002200* 04/03/25 AGR RQ20143 VERSION INICIAL. VALIDA LA DECISION DEL   *        
002300*               AUDITOR CONTRA EL ESTADO DEL CASO Y DETERMINA    *        
002400*               EL SIGUIENTE PASO DEL FLUJO.                    *         
002500* 18/03/25 AGR RQ20177 SE AGREGA CLASIFICACION DE TIPO DE        *        
002600*               RIESGO VIGENTE DEL CLIENTE (TABLA BSEWTRI).      *        
002700* 24/03/25 AGR RQ20177 SE AGREGA GRABACION DE RESULTADO POR      *        
002800*               ETAPA (RESMSTR) EN CADA DECISION POSTEADA.       *        
002900* 09/04/25 AGR RQ20201 SE AGREGA LLAMADA A BSEB005 AL CERRAR EL  *        
003000*               CASO PARA ARMAR EL RESUMEN DE CIERRE.            *        
003100* 21/09/98 AGR RQ20233 REVISION AMBITO 2000: FECHAS A 4 DIGITOS  *Y2K     
003200* 12/06/03 MCH RQ20301 SE AGREGA VALIDACION DE ESTADO INVALIDO   *        
003300*               (SENIOR CON CLIENTE CONSERVADOR).                *        
003400*================================================================*        
003500 ENVIRONMENT DIVISION.                                                    
003600*====================*                                                    
003700 CONFIGURATION SECTION.                                                   
003800*---------------------*                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 INPUT-OUTPUT SECTION.                                                    
004200*---------------------*                                                   
004300 FILE-CONTROL.                                                            
004400     SELECT DECTRAN   ASSIGN TO DECTRAN                                   
004500                       ORGANIZATION IS SEQUENTIAL.                        
004600     SELECT AUDMSTR   ASSIGN TO AUDMSTR                                   
004700                       ORGANIZATION IS RELATIVE                           
004800                       ACCESS MODE IS DYNAMIC                             
004900                       RELATIVE KEY IS WW-AUD-KEY                         
005000                       FILE STATUS IS WW-AUD-FS.                          
005100     SELECT RIEMSTR   ASSIGN TO RIEMSTR                                   
005200                       ORGANIZATION IS SEQUENTIAL                         
005300                       FILE STATUS IS WW-RIE-FS.                          
005400     SELECT RESMSTR   ASSIGN TO RESMSTR                                   
005500                       ORGANIZATION IS SEQUENTIAL                         
005600                       FILE STATUS IS WW-RES-FS.                          
005700     SELECT DECOUT    ASSIGN TO DECOUT                                    
005800                       ORGANIZATION IS SEQUENTIAL.                        
005900*=============*                                                           
006000 DATA DIVISION.                                                           
006100*=============*                                                           
006200 FILE SECTION.                                                            
006300*-------------*                                                           
006400 FD  DECTRAN                                                              
006500     LABEL RECORDS ARE STANDARD.                                          
006600 01  DEC-REGISTRO.                                                        
006700     02  DEC-SUB-AUDIT-ID        PIC 9(09).                               
006800     02  DEC-SUB-NIVEL           PIC 9(01).                               
006900     02  DEC-SUB-AUDITOR-ID      PIC 9(09).                               
007000     02  DEC-SUB-APROBADO        PIC X(01).                               
007100     02  DEC-SUB-PUNTAJE         PIC 9(03).                               
007200     02  DEC-SUB-OPINION         PIC X(500).                              
007300     02  FILLER                  PIC X(030).                              
007400*-------------*                                                           
007500 FD  AUDMSTR                                                              
007600     LABEL RECORDS ARE STANDARD                                           
007700     RECORD CONTAINS 2084 CHARACTERS.                                     
007800 01  AUD-REG-FD                  PIC X(2084).                             
007900*-------------*                                                           
008000 FD  RIEMSTR                                                              
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 429 CHARACTERS.                                      
008300 01  RIE-REG-FD                  PIC X(429).                              
008400*-------------*                                                           
008500 FD  RESMSTR                                                              
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORD CONTAINS 595 CHARACTERS.                                      
008800 01  RES-REG-FD                  PIC X(595).                              
008900*-------------*                                                           
009000 FD  DECOUT                                                               
009100     LABEL RECORDS ARE STANDARD.                                          
009200 01  DECOUT-REGISTRO.                                                     
009300     02  DECOUT-AUD-ID           PIC 9(09).                               
009400     02  DECOUT-CLI-ID           PIC 9(09).                               
009500     02  DECOUT-COD-RESPUESTA    PIC 9(02).                               
009600     02  DECOUT-STATUS-TXT       PIC X(10).                               
009700     02  DECOUT-ETAPA-SIG        PIC 9(01).                               
009800     02  DECOUT-HAY-ETAPA-SIG    PIC X(01).                               
009900     02  DECOUT-COMPLETADO       PIC X(01).                               
010000     02  DECOUT-MENSAJE          PIC X(080).                              
010100     02  FILLER                  PIC X(030).                              
010200*=======================*                                                 
010300 WORKING-STORAGE SECTION.                                                 
010400*=======================*                                                 
010500 01  WE-ESPECIALES.                                                       
010600     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.             
010700     02  WE-BLANCO               PIC X(01)  VALUE SPACES.                 
010800     02  WE-SW-FIN-DECTRAN       PIC X(01)  VALUE 'N'.                    
010900         88  WE-FIN-DECTRAN                 VALUE 'S'.                    
011000     02  WE-SW-RECHAZO           PIC X(01)  VALUE 'N'.                    
011100         88  WE-DECISION-RECHAZADA          VALUE 'S'.                    
011200     02  WE-CODIGO-RESPUESTA     PIC 9(02)  VALUE ZEROS.                  
011300     02  WE-DESCR-MENSAJE        PIC X(080) VALUE SPACES.                 
011400     02  WE-FECHA-HOY            PIC 9(08)  VALUE ZEROS.                  
011500     02  WE-HORA-HOY8            PIC 9(08)  VALUE ZEROS.                  
011600*------------------ DATOS DE LA DECISION EN CURSO ---------------*        
011700 01  WE-DECISION.                                                         
011800     02  WE-TIPO-RIESGO          PIC 9(01)  VALUE ZEROS.                  
011900         88  WE-TIPO-CONSERVADOR            VALUE 1.                      
012000         88  WE-TIPO-BALANCEADO             VALUE 2.                      
012100         88  WE-TIPO-AGRESIVO                VALUE 3.                     
012200     02  WE-NUEVO-ESTADO         PIC 9(01)  VALUE ZEROS.                  
012300     02  WE-NUEVA-ETAPA          PIC 9(01)  VALUE ZEROS.                  
012400     02  WE-SW-HAY-ETAPA         PIC X(01)  VALUE 'N'.                    
012500         88  WE-HAY-ETAPA-SIG                VALUE 'S'.                   
012600     02  WE-SW-COMPLETADO        PIC X(01)  VALUE 'N'.                    
012700         88  WE-CASO-COMPLETADO              VALUE 'S'.                   
012800*------------------ TABLA DE ERRORES ---------------------------*         
012900 01  WT01-TABLA-MENSAJES.                                                 
013000     02  FILLER                  PIC X(64)  VALUE                         
013100          '001*TRANSACCION EXITOSA                                        
013200-         '-BSEB003 '.                                                    
013300     02  FILLER                  PIC X(64)  VALUE                         
013400          '002*CASO DE AUDITORIA NO ENCONTRADO                            
013500-         '-BSEB003 '.                                                    
013600     02  FILLER                  PIC X(64)  VALUE                         
013700          '003*CASO NO ESTA EN ESTADO ASIGNADO-EN-PROCESO                 
013800-         '-BSEB003 '.                                                    
013900     02  FILLER                  PIC X(64)  VALUE                         
014000          '004*NIVEL DE AUDITOR NO COINCIDE CON LA ETAPA DEL CASO         
014100-         '-BSEB003 '.                                                    
014200     02  FILLER                  PIC X(64)  VALUE                         
014300          '005*NO EXISTE EVALUACION DE RIESGO PARA EL CLIENTE             
014400-         '-BSEB003 '.                                                    
014500     02  FILLER                  PIC X(64)  VALUE                         
014600          '006*NIVEL DE AUDITOR INVALIDO                                  
014700-         '-BSEB003 '.                                                    
014800     02  FILLER                  PIC X(64)  VALUE                         
014900          '007*ESTADO INVALIDO PARA AUDITOR SENIOR                        
015000-         '-BSEB003 '.                                                    
015100 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.                              
015200     02  FILLER  OCCURS   7  TIMES.                                       
015300         04  WT01-COD-MSG        PIC 9(03).                               
015400         04  FILLER              PIC X(01).                               
015500         04  WT01-TXT-MSG.                                                
015600             06  WT01-MSG-DSC    PIC X(51).                               
015700             06  WT01-MSG-PRG    PIC X(09).                               
015800*------------------ LINKAGE PARA LLAMADA A BSEB005 --------------*        
015900 01  WE-LINK-BSEB005.                                                     
016000     02  WE-LINK-AUD-ID          PIC 9(09).                               
016100     02  WE-LINK-RESULTADO       PIC X(08).                               
016200     02  WE-LINK-RC              PIC 9(02).                               
016300*------------------ COPY DEL MAESTRO DE CASOS -------------------*        
016400     COPY BSEWAUD.                                                        
016500*------------------ COPY DEL HISTORICO DE RIESGO ----------------*        
016600     COPY BSEWRIE.                                                        
016700*------------------ COPY DE RESULTADOS POR ETAPA ----------------*        
016800     COPY BSEWRES.                                                        
016900*------------------ COPY DE TABLAS DE CLASIFICACION -------------*        
017000     COPY BSEWTRI.                                                        
017100*---------------*                                                         
017200 PROCEDURE DIVISION.                                                      
017300*---------------*                                                         
017400     PERFORM  INICIAR-RUTINA          THRU INICIAR-RUTINA-EXIT.           
017500     PERFORM  PROCESAR-RUTINA         THRU PROCESAR-RUTINA-EXIT           
017600              UNTIL WE-FIN-DECTRAN.                                       
017700     PERFORM  TERMINAR-RUTINA         THRU TERMINAR-RUTINA-EXIT.          
017800     GOBACK.                                                              
017900*--------------*                                                          
018000 INICIAR-RUTINA.                                                          
018100*--------------*                                                          
018200     OPEN INPUT  DECTRAN.                                                 
018300     OPEN I-O    AUDMSTR.                                                 
018400     OPEN OUTPUT DECOUT.                                                  
018500     PERFORM  CARGAR-TB-RIESGO   THRU CARGAR-TB-RIESGO-EXIT.              
018600     PERFORM  ABRIR-RESMSTR-EXTEND                                        
018700              THRU ABRIR-RESMSTR-EXTEND-EXIT.                             
018800     READ DECTRAN                                                         
018900         AT END MOVE 'S' TO WE-SW-FIN-DECTRAN                             
019000     END-READ.                                                            
019100 INICIAR-RUTINA-EXIT.                                                     
019200     EXIT.                                                                
019300*--------------------------*                                              
019400 CARGAR-TB-RIESGO.                                                        
019500*--------------------------*                                              
019600*--- CARGA LA EVALUACION MAS RECIENTE DE CADA CLIENTE (RIEMSTR            
019700*    VIENE EN ORDEN DE CREACION - EL ULTIMO RENGLON LEIDO POR             
019800*    CLIENTE ES EL VIGENTE) - SUSTITUYE EL INDICE ISAM.                   
019900     OPEN INPUT RIEMSTR.                                                  
020000     MOVE ZEROS TO WX-RIE-TOTAL.                                          
020100     MOVE SPACES TO WW-RIE-EOF.                                           
020200     PERFORM  LEER-RIEMSTR-SGTE THRU LEER-RIEMSTR-SGTE-EXIT               
020300              UNTIL WW-RIE-FIN-ARCHIVO.                                   
020400     CLOSE RIEMSTR.                                                       
020500 CARGAR-TB-RIESGO-EXIT.                                                   
020600     EXIT.                                                                
020700*-----------------------------*                                           
020800 LEER-RIEMSTR-SGTE.                                                       
020900*-----------------------------*                                           
021000     READ RIEMSTR INTO RIE-REGISTRO                                       
021100         AT END MOVE 'S' TO WW-RIE-EOF                                    
021200     END-READ.                                                            
021300     IF NOT WW-RIE-FIN-ARCHIVO                                            
021400        PERFORM  BUSCAR-ENTRADA-RIESGO                                    
021500                 THRU BUSCAR-ENTRADA-RIESGO-EXIT                          
021600        IF WX-RIESGO-ENCONTRADO                                           
021700           MOVE RIE-CREADO-EN    TO WX-RIE-CREADO-EN(WX-IX-RIESGO)        
021800           MOVE RIE-ID           TO WX-RIE-ID(WX-IX-RIESGO)               
021900           MOVE RIE-PUNTAJE      TO WX-RIE-PUNTAJE(WX-IX-RIESGO)          
022000        ELSE                                                              
022100           ADD  1                TO WX-RIE-TOTAL                          
022200           MOVE RIE-CLI-ID       TO WX-RIE-CLI-ID(WX-RIE-TOTAL)           
022300           MOVE RIE-ID           TO WX-RIE-ID(WX-RIE-TOTAL)               
022400           MOVE RIE-CREADO-EN    TO WX-RIE-CREADO-EN(WX-RIE-TOTAL)        
022500           MOVE RIE-PUNTAJE      TO WX-RIE-PUNTAJE(WX-RIE-TOTAL)          
022600        END-IF                                                            
022700     END-IF.                                                              
022800 LEER-RIEMSTR-SGTE-EXIT.                                                  
022900     EXIT.                                                                
023000*-----------------------------*                                           
023100 BUSCAR-ENTRADA-RIESGO.                                                   
023200*-----------------------------*                                           
023300     MOVE 'N' TO WX-SW-RIESGO-ENCONTRADO.                                 
023400     SET WX-IX-RIESGO TO 1.                                               
023500     SEARCH WX-RIE-ENTRADA                                                
023600         AT END NEXT SENTENCE                                             
023700         WHEN WX-RIE-CLI-ID(WX-IX-RIESGO) = RIE-CLI-ID                    
023800              MOVE 'S' TO WX-SW-RIESGO-ENCONTRADO                         
023900     END-SEARCH.                                                          
024000 BUSCAR-ENTRADA-RIESGO-EXIT.                                              
024100     EXIT.                                                                
024200*-----------------------------*                                           
024300 ABRIR-RESMSTR-EXTEND.                                                    
024400*-----------------------------*                                           
024500*--- RECORRE RESMSTR PARA CALCULAR EL PROXIMO RES-ID Y LO                 
024600*    REABRE EN MODO EXTEND PARA AGREGAR LOS NUEVOS RESULTADOS.            
024700     OPEN INPUT RESMSTR.                                                  
024800     MOVE ZEROS TO WW-RES-MAX-ID.                                         
024900     MOVE SPACES TO WW-RES-EOF.                                           
025000     PERFORM  LEER-RESMSTR-MAXID THRU LEER-RESMSTR-MAXID-EXIT             
025100              UNTIL WW-RES-FIN-ARCHIVO.                                   
025200     CLOSE RESMSTR.                                                       
025300     OPEN EXTEND RESMSTR.                                                 
025400 ABRIR-RESMSTR-EXTEND-EXIT.                                               
025500     EXIT.                                                                
025600*-----------------------------*                                           
025700 LEER-RESMSTR-MAXID.                                                      
025800*-----------------------------*                                           
025900     READ RESMSTR INTO RES-REGISTRO                                       
026000         AT END MOVE 'S' TO WW-RES-EOF                                    
026100     END-READ.                                                            
026200     IF NOT WW-RES-FIN-ARCHIVO AND RES-ID > WW-RES-MAX-ID                 
026300        MOVE RES-ID TO WW-RES-MAX-ID                                      
026400     END-IF.                                                              
026500 LEER-RESMSTR-MAXID-EXIT.                                                 
026600     EXIT.                                                                
026700*---------------*                                                         
026800 PROCESAR-RUTINA.                                                         
026900*---------------*                                                         
027000     MOVE ZEROS  TO WE-CODIGO-RESPUESTA.                                  
027100     MOVE SPACES TO WE-DESCR-MENSAJE, WE-SW-RECHAZO.                      
027200     MOVE ZEROS  TO WE-TIPO-RIESGO, WE-NUEVO-ESTADO,                      
027300                    WE-NUEVA-ETAPA.                                       
027400     MOVE 'N'    TO WE-SW-HAY-ETAPA, WE-SW-COMPLETADO.                    
027500     PERFORM  BUSCAR-CASO-AUDITORIA                                       
027600              THRU BUSCAR-CASO-AUDITORIA-EXIT.                            
027700     IF NOT WE-DECISION-RECHAZADA                                         
027800        PERFORM  VALIDAR-ESTADO-CASO THRU VALIDAR-ESTADO-CASO-EXIT        
027900     END-IF.                                                              
028000     IF NOT WE-DECISION-RECHAZADA                                         
028100        PERFORM  VALIDAR-ETAPA-AUDITOR                                    
028200                 THRU VALIDAR-ETAPA-AUDITOR-EXIT                          
028300     END-IF.                                                              
028400     IF NOT WE-DECISION-RECHAZADA                                         
028500        PERFORM  BUSCAR-RIESGO-CLIENTE                                    
028600                 THRU BUSCAR-RIESGO-CLIENTE-EXIT                          
028700     END-IF.                                                              
028800     IF NOT WE-DECISION-RECHAZADA                                         
028900        PERFORM  GRABAR-RESULTADO-ETAPA                                   
029000                 THRU GRABAR-RESULTADO-ETAPA-EXIT                         
029100        PERFORM  DETERMINAR-DECISION-FLUJO                                
029200                 THRU DETERMINAR-DECISION-FLUJO-EXIT                      
029300     END-IF.                                                              
029400     IF NOT WE-DECISION-RECHAZADA                                         
029500        PERFORM  ACTUALIZAR-CASO-AUDITORIA                                
029600                 THRU ACTUALIZAR-CASO-AUDITORIA-EXIT                      
029700        IF WE-CASO-COMPLETADO                                             
029800           PERFORM  CERRAR-CASO THRU CERRAR-CASO-EXIT                     
029900        END-IF                                                            
030000     END-IF.                                                              
030100     PERFORM  ARMAR-RESPUESTA THRU ARMAR-RESPUESTA-EXIT.                  
030200     READ DECTRAN                                                         
030300         AT END MOVE 'S' TO WE-SW-FIN-DECTRAN                             
030400     END-READ.                                                            
030500 PROCESAR-RUTINA-EXIT.                                                    
030600     EXIT.                                                                
030700*-----------------------------*                                           
030800 BUSCAR-CASO-AUDITORIA.                                                   
030900*-----------------------------*                                           
031000     MOVE DEC-SUB-AUDIT-ID TO WW-AUD-KEY.                                 
031100     READ AUDMSTR                                                         
031200         INVALID KEY                                                      
031300            MOVE 'S' TO WE-SW-RECHAZO                                     
031400            MOVE WT01-COD-MSG (002) TO WE-CODIGO-RESPUESTA                
031500            MOVE WT01-TXT-MSG (002) (1:51) TO WE-DESCR-MENSAJE            
031600     END-READ.                                                            
031700     IF NOT WE-DECISION-RECHAZADA                                         
031800        MOVE AUD-REG-FD TO AUD-REGISTRO                                   
031900     END-IF.                                                              
032000 BUSCAR-CASO-AUDITORIA-EXIT.                                              
032100     EXIT.                                                                
032200*-----------------------------*                                           
032300 VALIDAR-ESTADO-CASO.                                                     
032400*-----------------------------*                                           
032500     IF NOT AUD-EST-ASIGNADO                                              
032600        MOVE 'S' TO WE-SW-RECHAZO                                         
032700        MOVE WT01-COD-MSG (003) TO WE-CODIGO-RESPUESTA                    
032800        MOVE WT01-TXT-MSG (003) (1:51) TO WE-DESCR-MENSAJE                
032900     END-IF.                                                              
033000 VALIDAR-ESTADO-CASO-EXIT.                                                
033100     EXIT.                                                                
033200*-----------------------------*                                           
033300 VALIDAR-ETAPA-AUDITOR.                                                   
033400*-----------------------------*                                           
033500     IF AUD-ETAPA NOT = DEC-SUB-NIVEL                                     
033600        MOVE 'S' TO WE-SW-RECHAZO                                         
033700        MOVE WT01-COD-MSG (004) TO WE-CODIGO-RESPUESTA                    
033800        MOVE WT01-TXT-MSG (004) (1:51) TO WE-DESCR-MENSAJE                
033900     END-IF.                                                              
034000 VALIDAR-ETAPA-AUDITOR-EXIT.                                              
034100     EXIT.                                                                
034200*-----------------------------*                                           
034300 BUSCAR-RIESGO-CLIENTE.                                                   
034400*-----------------------------*                                           
034500     MOVE 'N' TO WX-SW-RIESGO-ENCONTRADO.                                 
034600     SET WX-IX-RIESGO TO 1.                                               
034700     SEARCH WX-RIE-ENTRADA                                                
034800         AT END NEXT SENTENCE                                             
034900         WHEN WX-RIE-CLI-ID(WX-IX-RIESGO) = AUD-CLI-ID                    
035000              MOVE 'S' TO WX-SW-RIESGO-ENCONTRADO                         
035100     END-SEARCH.                                                          
035200     IF NOT WX-RIESGO-ENCONTRADO                                          
035300        MOVE 'S' TO WE-SW-RECHAZO                                         
035400        MOVE WT01-COD-MSG (005) TO WE-CODIGO-RESPUESTA                    
035500        MOVE WT01-TXT-MSG (005) (1:51) TO WE-DESCR-MENSAJE                
035600     ELSE                                                                 
035700        PERFORM  CLASIFICAR-TIPO-RIESGO                                   
035800                 THRU CLASIFICAR-TIPO-RIESGO-EXIT                         
035900     END-IF.                                                              
036000 BUSCAR-RIESGO-CLIENTE-EXIT.                                              
036100     EXIT.                                                                
036200*-----------------------------*                                           
036300 CLASIFICAR-TIPO-RIESGO.                                                  
036400*-----------------------------*                                           
036500     MOVE ZEROS TO WE-TIPO-RIESGO.                                        
036600     SET WX-IX-BANDA TO 1.                                                
036700     SEARCH WX-BANDA                                                      
036800         AT END NEXT SENTENCE                                             
036900         WHEN WX-RIE-PUNTAJE(WX-IX-RIESGO) >=                             
037000                 WX-BANDA-DESDE(WX-IX-BANDA) AND                          
037100              WX-RIE-PUNTAJE(WX-IX-RIESGO) <=                             
037200                 WX-BANDA-HASTA(WX-IX-BANDA)                              
037300              MOVE WX-BANDA-TIPO(WX-IX-BANDA) TO WE-TIPO-RIESGO           
037400     END-SEARCH.                                                          
037500 CLASIFICAR-TIPO-RIESGO-EXIT.                                             
037600     EXIT.                                                                
037700*-----------------------------*                                           
037800 GRABAR-RESULTADO-ETAPA.                                                  
037900*-----------------------------*                                           
038000     INITIALIZE                     RES-REGISTRO.                         
038100     ADD  1                      TO WW-RES-MAX-ID.                        
038200     MOVE WW-RES-MAX-ID          TO RES-ID.                               
038300     MOVE DEC-SUB-AUDIT-ID       TO RES-AUD-ID.                           
038400     MOVE AUD-CLI-ID             TO RES-CLI-ID.                           
038500     MOVE DEC-SUB-NIVEL          TO RES-ETAPA.                            
038600     MOVE DEC-SUB-PUNTAJE        TO RES-PUNTAJE.                          
038700     MOVE DEC-SUB-OPINION        TO RES-OPINION.                          
038800     ACCEPT WE-FECHA-HOY         FROM DATE YYYYMMDD.                      
038900     ACCEPT WE-HORA-HOY8         FROM TIME.                               
039000     MOVE WE-FECHA-HOY           TO RES-FEC-CREACION.                     
039100     MOVE WE-HORA-HOY8 (1:6)     TO RES-HOR-CREACION.                     
039200     MOVE RES-REGISTRO           TO RES-REG-FD.                           
039300     WRITE RES-REG-FD.                                                    
039400 GRABAR-RESULTADO-ETAPA-EXIT.                                             
039500     EXIT.                                                                
039600*-----------------------------*                                           
039700 DETERMINAR-DECISION-FLUJO.                                               
039800*-----------------------------*                                           
039900     IF DEC-SUB-APROBADO = 'N'                                            
040000        MOVE 3   TO WE-NUEVO-ESTADO                                       
040100        MOVE 'N' TO WE-SW-HAY-ETAPA                                       
040200        MOVE 'S' TO WE-SW-COMPLETADO                                      
040300        MOVE 'RECHAZADO - EL FLUJO DE AUDITORIA TERMINA AQUI'             
040400            TO WE-DESCR-MENSAJE                                           
040500     ELSE                                                                 
040600        EVALUATE DEC-SUB-NIVEL                                            
040700           WHEN 0                                                         
040800              PERFORM  DECISION-NIVEL-JUNIOR                              
040900                       THRU DECISION-NIVEL-JUNIOR-EXIT                    
041000           WHEN 1                                                         
041100              PERFORM  DECISION-NIVEL-INTERMEDIO                          
041200                       THRU DECISION-NIVEL-INTERMEDIO-EXIT                
041300           WHEN 2                                                         
041400              PERFORM  DECISION-NIVEL-SENIOR                              
041500                       THRU DECISION-NIVEL-SENIOR-EXIT                    
041600           WHEN 3                                                         
041700              PERFORM  DECISION-NIVEL-COMITE                              
041800                       THRU DECISION-NIVEL-COMITE-EXIT                    
041900           WHEN OTHER                                                     
042000              MOVE 'S' TO WE-SW-RECHAZO                                   
042100              MOVE WT01-COD-MSG (006) TO WE-CODIGO-RESPUESTA              
042200              MOVE WT01-TXT-MSG (006) (1:51) TO WE-DESCR-MENSAJE          
042300        END-EVALUATE                                                      
042400     END-IF.                                                              
042500 DETERMINAR-DECISION-FLUJO-EXIT.                                          
042600     EXIT.                                                                
042700*-----------------------------*                                           
042800 DECISION-NIVEL-JUNIOR.                                                   
042900*-----------------------------*                                           
043000     MOVE 0   TO WE-NUEVO-ESTADO.                                         
043100     MOVE 1   TO WE-NUEVA-ETAPA.                                          
043200     MOVE 'S' TO WE-SW-HAY-ETAPA.                                         
043300     MOVE 'N' TO WE-SW-COMPLETADO.                                        
043400     MOVE 'REVISION JUNIOR APROBADA - PASA A AUDITOR INTERMEDIO'          
043500         TO WE-DESCR-MENSAJE.                                             
043600 DECISION-NIVEL-JUNIOR-EXIT.                                              
043700     EXIT.                                                                
043800*-----------------------------*                                           
043900 DECISION-NIVEL-INTERMEDIO.                                               
044000*-----------------------------*                                           
044100     EVALUATE TRUE                                                        
044200        WHEN WE-TIPO-CONSERVADOR                                          
044300           MOVE 3   TO WE-NUEVO-ESTADO                                    
044400           MOVE 'N' TO WE-SW-HAY-ETAPA                                    
044500           MOVE 'S' TO WE-SW-COMPLETADO                                   
044600           MOVE 'AUDITOR INTERMEDIO FINALIZA - CONSERVADOR -'             
044700               TO WE-DESCR-MENSAJE                                        
044800           MOVE 'FLUJO CERRADO'                                           
044900               TO WE-DESCR-MENSAJE (46:14)                                
045000        WHEN OTHER                                                        
045100           MOVE 0   TO WE-NUEVO-ESTADO                                    
045200           MOVE 2   TO WE-NUEVA-ETAPA                                     
045300           MOVE 'S' TO WE-SW-HAY-ETAPA                                    
045400           MOVE 'N' TO WE-SW-COMPLETADO                                   
045500           MOVE 'REVISION INTERMEDIA APROBADA - PASA A SENIOR'            
045600               TO WE-DESCR-MENSAJE                                        
045700     END-EVALUATE.                                                        
045800 DECISION-NIVEL-INTERMEDIO-EXIT.                                          
045900     EXIT.                                                                
046000*-----------------------------*                                           
046100 DECISION-NIVEL-SENIOR.                                                   
046200*-----------------------------*                                           
046300     EVALUATE TRUE                                                        
046400        WHEN WE-TIPO-BALANCEADO                                           
046500           MOVE 3   TO WE-NUEVO-ESTADO                                    
046600           MOVE 'N' TO WE-SW-HAY-ETAPA                                    
046700           MOVE 'S' TO WE-SW-COMPLETADO                                   
046800           MOVE 'AUDITOR SENIOR FINALIZA - BALANCEADO -'                  
046900               TO WE-DESCR-MENSAJE                                        
047000           MOVE 'FLUJO CERRADO'                                           
047100               TO WE-DESCR-MENSAJE (41:14)                                
047200        WHEN WE-TIPO-AGRESIVO                                             
047300           MOVE 0   TO WE-NUEVO-ESTADO                                    
047400           MOVE 3   TO WE-NUEVA-ETAPA                                     
047500           MOVE 'S' TO WE-SW-HAY-ETAPA                                    
047600           MOVE 'N' TO WE-SW-COMPLETADO                                   
047700           MOVE 'REVISION SENIOR APROBADA - PASA A COMITE'                
047800               TO WE-DESCR-MENSAJE                                        
047900        WHEN OTHER                                                        
048000           MOVE 'S' TO WE-SW-RECHAZO                                      
048100           MOVE WT01-COD-MSG (007) TO WE-CODIGO-RESPUESTA                 
048200           MOVE WT01-TXT-MSG (007) (1:51) TO WE-DESCR-MENSAJE             
048300     END-EVALUATE.                                                        
048400 DECISION-NIVEL-SENIOR-EXIT.                                              
048500     EXIT.                                                                
048600*-----------------------------*                                           
048700 DECISION-NIVEL-COMITE.                                                   
048800*-----------------------------*                                           
048900     MOVE 3   TO WE-NUEVO-ESTADO.                                         
049000     MOVE 'N' TO WE-SW-HAY-ETAPA.                                         
049100     MOVE 'S' TO WE-SW-COMPLETADO.                                        
049200     MOVE 'COMITE DE INVERSIONES FINALIZA - FLUJO CERRADO'                
049300         TO WE-DESCR-MENSAJE.                                             
049400 DECISION-NIVEL-COMITE-EXIT.                                              
049500     EXIT.                                                                
049600*-----------------------------*                                           
049700 ACTUALIZAR-CASO-AUDITORIA.                                               
049800*-----------------------------*                                           
049900     MOVE WE-NUEVO-ESTADO TO AUD-ESTADO.                                  
050000     IF WE-HAY-ETAPA-SIG                                                  
050100        MOVE WE-NUEVA-ETAPA TO AUD-ETAPA                                  
050200     END-IF.                                                              
050300     MOVE AUD-REGISTRO TO AUD-REG-FD.                                     
050400     REWRITE AUD-REG-FD                                                   
050500         INVALID KEY                                                      
050600            MOVE 'S' TO WE-SW-RECHAZO                                     
050700            MOVE WT01-COD-MSG (002) TO WE-CODIGO-RESPUESTA                
050800            MOVE WT01-TXT-MSG (002) (1:51) TO WE-DESCR-MENSAJE            
050900     END-REWRITE.                                                         
051000 ACTUALIZAR-CASO-AUDITORIA-EXIT.                                          
051100     EXIT.                                                                
051200*-----------------------------*                                           
051300 CERRAR-CASO.                                                             
051400*-----------------------------*                                           
051500     MOVE AUD-ID TO WE-LINK-AUD-ID.                                       
051600     IF DEC-SUB-APROBADO = 'N'                                            
051700        MOVE 'REJECTED' TO WE-LINK-RESULTADO                              
051800     ELSE                                                                 
051900        MOVE 'APPROVED' TO WE-LINK-RESULTADO                              
052000     END-IF.                                                              
052100     MOVE ZEROS TO WE-LINK-RC.                                            
052200     CALL 'BSEB005' USING WE-LINK-BSEB005.                                
052300 CERRAR-CASO-EXIT.                                                        
052400     EXIT.                                                                
052500*-----------------------------*                                           
052600 ARMAR-RESPUESTA.                                                         
052700*-----------------------------*                                           
052800     MOVE DEC-SUB-AUDIT-ID    TO DECOUT-AUD-ID.                           
052900     MOVE AUD-CLI-ID          TO DECOUT-CLI-ID.                           
053000     MOVE WE-CODIGO-RESPUESTA TO DECOUT-COD-RESPUESTA.                    
053100     MOVE WE-DESCR-MENSAJE    TO DECOUT-MENSAJE.                          
053200     IF WE-DECISION-RECHAZADA                                             
053300        MOVE SPACES  TO DECOUT-STATUS-TXT                                 
053400        MOVE ZEROS   TO DECOUT-ETAPA-SIG                                  
053500        MOVE 'N'     TO DECOUT-HAY-ETAPA-SIG                              
053600        MOVE 'N'     TO DECOUT-COMPLETADO                                 
053700     ELSE                                                                 
053800        MOVE 'N'     TO DECOUT-COMPLETADO                                 
053900        IF WE-CASO-COMPLETADO                                             
054000           MOVE 'COMPLETED' TO DECOUT-STATUS-TXT                          
054100           MOVE 'S'         TO DECOUT-COMPLETADO                          
054200           MOVE ZEROS       TO DECOUT-ETAPA-SIG                           
054300           MOVE 'N'         TO DECOUT-HAY-ETAPA-SIG                       
054400        ELSE                                                              
054500           MOVE 'FORWARDED' TO DECOUT-STATUS-TXT                          
054600           MOVE WE-NUEVA-ETAPA TO DECOUT-ETAPA-SIG                        
054700           MOVE 'S'         TO DECOUT-HAY-ETAPA-SIG                       
054800        END-IF                                                            
054900     END-IF.                                                              
055000     WRITE DECOUT-REGISTRO.                                               
055100 ARMAR-RESPUESTA-EXIT.                                                    
055200     EXIT.                                                                
055300*---------------*                                                         
055400 TERMINAR-RUTINA.                                                         
055500*---------------*                                                         
055600     CLOSE  DECTRAN, AUDMSTR, RESMSTR, DECOUT.                            
055700 TERMINAR-RUTINA-EXIT.                                                    
055800     EXIT.                                                                
