000100*================================================================*        
000200* BSEWAUD  - MAESTRO DE CASOS DE AUDITORIA DE RIESGO (BSEB) -    *        
000300*            UN CASO POR CLIENTE POR CICLO DE AUDITORIA         *         
000400*----------------------------------------------------------------         
000500* 03/03/25 AGR RQ20143 VERSION INICIAL DEL MAESTRO DE CASOS     *         
000600* 24/03/25 AGR RQ20177 SE AGREGA CLAVE COMBINADA FECHA/HORA     *         
000700*                      PARA LA ASIGNACION FIFO POR ETAPA        *         
000800* 02/04/25 AGR RQ20201 SE AGREGA AREA DE TRABAJO PARA EL SORT   *         
000900*                      DE ASIGNACION (SUSTITUYE INDICE ISAM)    *         
001000*================================================================*        
001100*---------------- REGISTRO DEL ARCHIVO AUDMSTR -------------------        
001200 01  AUD-REGISTRO.                                                        
001300     02  AUD-ID                  PIC 9(09).                               
001400     02  AUD-CLI-ID              PIC 9(09).                               
001500     02  AUD-ESTADO              PIC 9(01).                               
001600         88  AUD-EST-SIN-ASIGNAR            VALUE 0.                      
001700         88  AUD-EST-ASIGNADO               VALUE 1.                      
001800         88  AUD-EST-CERRADO                VALUE 3.                      
001900         88  AUD-EST-PEND-IA                VALUE 5.                      
002000     02  AUD-ETAPA               PIC 9(01).                               
002100         88  AUD-ETP-JUNIOR                 VALUE 0.                      
002200         88  AUD-ETP-INTERMEDIO             VALUE 1.                      
002300         88  AUD-ETP-SENIOR                 VALUE 2.                      
002400         88  AUD-ETP-COMITE                 VALUE 3.                      
002500     02  AUD-NOTA-IA             PIC X(2000).                             
002600     02  AUD-CREACION-GRP.                                                
002700         04  AUD-FEC-CREACION        PIC 9(08).                           
002800         04  AUD-HOR-CREACION        PIC 9(06).                           
002900     02  AUD-CREADO-EN REDEFINES                                          
003000         AUD-CREACION-GRP        PIC 9(14).                               
003100     02  FILLER                  PIC X(050).                              
003200*------------------ AREA DE TRABAJO DEL MAESTRO ------------------        
003300 01  WW-AUDMSTR.                                                          
003400     02  WW-AUD-FS               PIC X(02)  VALUE ZEROS.                  
003500     02  WW-AUD-KEY              PIC 9(09)  VALUE ZEROS.                  
003600     02  WW-AUD-MAX-ID           PIC 9(09)  VALUE ZEROS.                  
003700     02  WW-AUD-EOF              PIC X(01)  VALUE 'N'.                    
003800         88  WW-AUD-FIN-ARCHIVO             VALUE 'S'.                    
003900*---- REGISTRO DE ORDENAMIENTO (SORT) PARA ASIGNACION FIFO -------        
004000*     POR ETAPA/ESTADO - SUSTITUYE EL INDICE ISAM POR ETAPA,     *        
004100*     ESTADO Y FECHA/HORA DE CREACION QUE ESTE DIALECTO NO       *        
004200*     OFRECE - VER TAMBIEN TB-RMONEDAS DE LAS RUTINAS DE CONSULTA         
004300 01  SD-REGISTRO-ASIGNACION.                                              
004400     02  SD-ETAPA                PIC 9(01).                               
004500     02  SD-ESTADO               PIC 9(01).                               
004600     02  SD-CREADO-EN            PIC 9(14).                               
004700     02  SD-AUD-ID               PIC 9(09).                               
004800     02  SD-CLI-ID               PIC 9(09).                               
004900*------- TABLA EN MEMORIA DE CASOS TOMADOS EN LA CORRIDA ---------        
005000 01  WX-TB-CASOS-TOMADOS.                                                 
005100     02  WX-CAS-ENTRADA          OCCURS 0 TO 0100 TIMES                   
005200                                 DEPENDING ON WX-CAS-TOTAL                
005300                                 INDEXED BY WX-IX-CASO.                   
005400         04  WX-CAS-AUD-ID           PIC 9(09).                           
005500 01  WX-CAS-TOTAL                PIC 9(03)  COMP  VALUE ZEROS.            
005600 01  WX-SW-CASO-ENCONTRADO       PIC X(01)  VALUE 'N'.                    
005700     88  WX-CASO-ENCONTRADO                 VALUE 'S'.                    
