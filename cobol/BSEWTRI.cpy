000100*================================================================*        
000200* BSEWTRI  - TABLAS DE CLASIFICACION DE RIESGO Y DE ETAPAS/NIVEL*         
000300*            DE AUDITORIA - COPY COMUN SUBSISTEMA BSEB (AUDIT)  *         
000400*----------------------------------------------------------------         
000500* 03/03/25 AGR RQ20143 VERSION INICIAL - BANDAS DE PUNTAJE Y    *         
000600*                       NOMBRES DE ETAPA/NIVEL DE AUDITORIA     *         
000700*================================================================*        
000800*------------------ BANDAS DE PUNTAJE DE RIESGO -----------------*        
000900 01  WX-TB-BANDAS-RIESGO.                                                 
001000     02  FILLER              PIC X(022) VALUE                             
001100          '0000401保守型      '.                                             
001200     02  FILLER              PIC X(022) VALUE                             
001300          '0410702稳健型      '.                                             
001400     02  FILLER              PIC X(022) VALUE                             
001500          '0711003激进型      '.                                             
001600 01  FILLER REDEFINES WX-TB-BANDAS-RIESGO.                                
001700     02  WX-BANDA            OCCURS 3 TIMES                               
001800                             INDEXED BY WX-IX-BANDA.                      
001900         04  WX-BANDA-DESDE      PIC 9(03).                               
002000         04  WX-BANDA-HASTA      PIC 9(03).                               
002100         04  WX-BANDA-TIPO       PIC 9(01).                               
002200         04  WX-BANDA-DESC       PIC X(015).                              
002300*------------- NOMBRES DE ETAPA (RESUMEN DE CIERRE) -------------*        
002400 01  WX-TB-ETAPAS-AUDIT.                                                  
002500     02  FILLER              PIC X(016) VALUE                             
002600          '0初级审核   '.                                                     
002700     02  FILLER              PIC X(016) VALUE                             
002800          '1中级审核   '.                                                     
002900     02  FILLER              PIC X(016) VALUE                             
003000          '2高级审核   '.                                                     
003100     02  FILLER              PIC X(016) VALUE                             
003200          '3投资委员会'.                                                       
003300 01  FILLER REDEFINES WX-TB-ETAPAS-AUDIT.                                 
003400     02  WX-ETAPA            OCCURS 4 TIMES                               
003500                             INDEXED BY WX-IX-ETAPA.                      
003600         04  WX-ETAPA-COD        PIC 9(01).                               
003700         04  WX-ETAPA-DESC       PIC X(015).                              
003800*----------- NOMBRES DE NIVEL DE AUDITOR (LOGIN) -----------------        
003900 01  WX-TB-NIVELES-AUDITOR.                                               
004000     02  FILLER              PIC X(016) VALUE                             
004100          '0初级审核员'.                                                       
004200     02  FILLER              PIC X(016) VALUE                             
004300          '1中级审核员'.                                                       
004400     02  FILLER              PIC X(016) VALUE                             
004500          '2高级审核员'.                                                       
004600     02  FILLER              PIC X(016) VALUE                             
004700          '3投资委员会'.                                                       
004800 01  FILLER REDEFINES WX-TB-NIVELES-AUDITOR.                              
004900     02  WX-NIVEL            OCCURS 4 TIMES                               
005000                             INDEXED BY WX-IX-NIVEL.                      
005100         04  WX-NIVEL-COD        PIC 9(01).                               
005200         04  WX-NIVEL-DESC       PIC X(015).                              
005300*------------------ SWITCHES DE BUSQUEDA EN TABLA ----------------        
005400 01  WX-SW-BUSQUEDA-TRI      PIC X(01)  VALUE 'N'.                        
005500     88  WX-TRI-ENCONTRADO              VALUE 'S'.                        
005600     88  WX-TRI-NO-ENCONTRADO           VALUE 'N'.                        
