000100******************************************************************        
000200* RQ20145 09/03/25 AGR VERSION INICIAL - RESUMEN DE CIERRE     **         
000300*                      DE CASOS DE AUDITORIA (SUBSISTEMA BSEB)  *         
000400******************************************************************        
000500*BSE                                                                      
000600*****************************************************************         
000700*** SUBRUTINA ARMA RESUMEN DE CIERRE DE CASO                    **        
000800*** LLAMADA POR BSEB003 AL CERRAR EL FLUJO                      **        
000900*****************************************************************         
001000*=======================*                                                 
001100 IDENTIFICATION DIVISION.                                                 
001200*=======================*                                                 
001300 PROGRAM-ID.    BSEB005.                                                  
001400 AUTHOR.        ARIEL GARELIK.                                            
001500 INSTALLATION.  BANCO - AREA AUDITORIA DE RIESGO.                         
001600 DATE-WRITTEN.  09/03/25.                                                 
001700 DATE-COMPILED.                                                           
001800 SECURITY.      CONFIDENCIAL - USO INTERNO BSE.                           
001900*----------------------------------------------------------------         
002000* BITACORA DE CAMBIOS DEL PROGRAMA BSEB005                                
002100*----------------------------------------------------------------         
002200* 09/03/25 AGR RQ20145 VERSION INICIAL. RECIBE EL CASO CERRADO   *        
002300*               DESDE BSEB003 Y ARMA EL RESUMEN DE CIERRE.       *        
002400* 21/03/25 AGR RQ20145 SE AGREGA DETALLE DE OPINION POR ETAPA    *        
002500*               E INFERENCIA DE APROBACION SEGUN PALABRAS CLAVE. *        
002600* 02/10/98 AGR RQ20233 REVISION AMBITO 2000: FECHAS A 4 DIGITOS  *Y2K     
002700* 08/05/06 MCH RQ20388 SE CORRIGE APERTURA DE ARCHIVOS: SOLO EN  *        
002800*               LA PRIMERA INVOCACION DEL SUBSISTEMA POR CORRIDA.*        
002900*================================================================*        
003000 ENVIRONMENT DIVISION.                                                    
003100*====================*                                                    
003200 CONFIGURATION SECTION.                                                   
003300*---------------------*                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700*---------------------*                                                   
003800 FILE-CONTROL.                                                            
003900     SELECT AUDMSTR   ASSIGN TO AUDMSTR                                   
004000                       ORGANIZATION IS RELATIVE                           
004100                       ACCESS MODE IS RANDOM                              
004200                       RELATIVE KEY IS WW-AUD-KEY                         
004300                       FILE STATUS IS WW-AUD-FS.                          
004400     SELECT CLIMSTR   ASSIGN TO CLIMSTR                                   
004500                       ORGANIZATION IS RELATIVE                           
004600                       ACCESS MODE IS RANDOM                              
004700                       RELATIVE KEY IS WW-CLI-KEY                         
004800                       FILE STATUS IS WW-CLI-FS.                          
004900     SELECT RIEMSTR   ASSIGN TO RIEMSTR                                   
005000                       ORGANIZATION IS SEQUENTIAL                         
005100                       FILE STATUS IS WW-RIE-FS.                          
005200     SELECT RESMSTR   ASSIGN TO RESMSTR                                   
005300                       ORGANIZATION IS SEQUENTIAL                         
005400                       FILE STATUS IS WW-RES-FS.                          
005500     SELECT CMPOUT    ASSIGN TO CMPOUT                                    
005600                       ORGANIZATION IS SEQUENTIAL.                        
005700*=============*                                                           
005800 DATA DIVISION.                                                           
005900*=============*                                                           
006000 FILE SECTION.                                                            
006100*-------------*                                                           
006200 FD  AUDMSTR                                                              
006300     LABEL RECORDS ARE STANDARD                                           
006400     RECORD CONTAINS 2084 CHARACTERS.                                     
006500 01  AUD-REG-FD                  PIC X(2084).                             
006600*-------------*                                                           
006700 FD  CLIMSTR                                                              
006800     LABEL RECORDS ARE STANDARD                                           
006900     RECORD CONTAINS 456 CHARACTERS.                                      
007000 01  CLI-REG-FD                  PIC X(456).                              
007100*-------------*                                                           
007200 FD  RIEMSTR                                                              
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORD CONTAINS 429 CHARACTERS.                                      
007500 01  RIE-REG-FD                  PIC X(429).                              
007600*-------------*                                                           
007700 FD  RESMSTR                                                              
007800     LABEL RECORDS ARE STANDARD                                           
007900     RECORD CONTAINS 595 CHARACTERS.                                      
008000 01  RES-REG-FD                  PIC X(595).                              
008100*-------------*                                                           
008200 FD  CMPOUT                                                               
008300     LABEL RECORDS ARE STANDARD.                                          
008400 01  CMPOUT-REGISTRO.                                                     
008500     02  CMP-AUD-ID              PIC 9(09).                               
008600     02  CMP-CLI-ID              PIC 9(09).                               
008700     02  CMP-CLI-NOMBRE          PIC X(100).                              
008800     02  CMP-CLI-TELEFONO        PIC X(020).                              
008900     02  CMP-CLI-CEDULA          PIC X(020).                              
009000     02  CMP-CLI-CORREO          PIC X(100).                              
009100     02  CMP-CLI-OCUPACION       PIC X(100).                              
009200     02  CMP-CLI-MTO-INVERSION   PIC S9(16)V99.                           
009300     02  CMP-SW-HAY-RIESGO       PIC X(01).                               
009400     02  CMP-RIE-INGRESO-ANUAL   PIC 9(04).                               
009500     02  CMP-RIE-MTO-INVERSION   PIC S9(16)V99.                           
009600     02  CMP-RIE-EXPERIENCIA     PIC X(100).                              
009700     02  CMP-RIE-PERDIDA-MAX     PIC 9(04).                               
009800     02  CMP-RIE-META-INVERSION  PIC X(100).                              
009900     02  CMP-RIE-PLAZO-INVERSION PIC X(100).                              
010000     02  CMP-RIE-PUNTAJE         PIC 9(03).                               
010100     02  CMP-RIE-TIPO-DESC       PIC X(015).                              
010200     02  CMP-TOTAL-ETAPAS        PIC 9(01).                               
010300     02  CMP-DETALLE-ETAPA       OCCURS 4 TIMES.                          
010400         04  CMP-ETP-NUM             PIC 9(01).                           
010500         04  CMP-ETP-DESC            PIC X(015).                          
010600         04  CMP-ETP-PUNTAJE         PIC 9(03).                           
010700         04  CMP-ETP-APROBADO        PIC X(01).                           
010800         04  CMP-ETP-OPINION         PIC X(100).                          
010900     02  CMP-RESULTADO-FINAL     PIC X(08).                               
011000     02  CMP-MSG-ID               PIC 9(09).                              
011100     02  CMP-CREADO-EN            PIC 9(14).                              
011200     02  FILLER                   PIC X(050).                             
011300*=======================*                                                 
011400 WORKING-STORAGE SECTION.                                                 
011500*=======================*                                                 
011600 01  WE-ESPECIALES.                                                       
011700     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.             
011800     02  WE-BLANCO               PIC X(01)  VALUE SPACES.                 
011900     02  WE-SW-PRIMERA-VEZ       PIC X(01)  VALUE 'S'.                    
012000         88  WE-ES-PRIMERA-VEZ              VALUE 'S'.                    
012100     02  WE-MSG-SEC              PIC 9(09)  COMP VALUE ZEROS.             
012200     02  WE-FECHA-HOY            PIC 9(08)  VALUE ZEROS.                  
012300     02  WE-HORA-HOY8            PIC 9(08)  VALUE ZEROS.                  
012400     02  WE-CNT-CLAVE            PIC 9(03)  COMP VALUE ZEROS.             
012500     02  WE-CIERRE-GRP.                                                   
012600         04  WE-CIERRE-FECHA         PIC 9(08).                           
012700         04  WE-CIERRE-HORA          PIC 9(06).                           
012800     02  WE-CIERRE-CREADO-EN REDEFINES                                    
012900         WE-CIERRE-GRP           PIC 9(14).                               
013000*------------------ TABLA EN MEMORIA DE ETAPAS DEL CASO ---------*        
013100 01  WX-TB-ETAPAS-CASO.                                                   
013200     02  WX-ETC-ENTRADA          OCCURS 0 TO 0004 TIMES                   
013300                                 DEPENDING ON WX-ETC-TOTAL                
013400                                 INDEXED BY WX-IX-ETAPA-CASO.             
013500         04  WX-ETC-ETAPA            PIC 9(01).                           
013600         04  WX-ETC-PUNTAJE          PIC 9(03).                           
013700         04  WX-ETC-OPINION          PIC X(500).                          
013800 01  WX-ETC-TOTAL                PIC 9(02)  COMP  VALUE ZEROS.            
013900 01  WX-ETC-TEMP.                                                         
014000     02  WX-ETC-TMP-ETAPA        PIC 9(01).                               
014100     02  WX-ETC-TMP-PUNTAJE      PIC 9(03).                               
014200     02  WX-ETC-TMP-OPINION      PIC X(500).                              
014300 01  WX-IX-ORD1                  PIC 9(02)  COMP  VALUE ZEROS.            
014400 01  WX-IX-ORD2                  PIC 9(02)  COMP  VALUE ZEROS.            
014500*------------------ VIGENCIA DE RIESGO DEL CLIENTE DEL CASO -----*        
014600 01  WX-RIE-VIGENTE-GRP.                                                  
014700     02  WX-RIE-VIG-CREADO-EN    PIC 9(14)  VALUE ZEROS.                  
014800     02  WX-RIE-VIG-PUNTAJE      PIC 9(03)  VALUE ZEROS.                  
014900     02  WX-RIE-VIG-INGRESO-ANUAL PIC 9(04) VALUE ZEROS.                  
015000     02  WX-RIE-VIG-MTO-INVERSION PIC S9(16)V99 VALUE ZEROS.              
015100     02  WX-RIE-VIG-EXPERIENCIA  PIC X(100) VALUE SPACES.                 
015200     02  WX-RIE-VIG-PERDIDA-MAX  PIC 9(04)  VALUE ZEROS.                  
015300     02  WX-RIE-VIG-META-INVERSION PIC X(100) VALUE SPACES.               
015400     02  WX-RIE-VIG-PLAZO-INVERSION PIC X(100) VALUE SPACES.              
015500 01  WX-SW-RIESGO-VIGENTE        PIC X(01)  VALUE 'N'.                    
015600     88  WX-RIESGO-VIGENTE                  VALUE 'S'.                    
015700*=============*                                                           
015800     COPY BSEWAUD.                                                        
015900     COPY BSEWCLI.                                                        
016000     COPY BSEWRIE.                                                        
016100     COPY BSEWRES.                                                        
016200     COPY BSEWTRI.                                                        
016300*---------------*                                                         
016400 LINKAGE SECTION.                                                         
016500*---------------*                                                         
016600 01  LK-PARM-BSEB005.                                                     
016700     02  LK-AUD-ID               PIC 9(09).                               
016800     02  LK-RESULTADO            PIC X(08).                               
016900     02  LK-RC                   PIC 9(02).                               
017000*---------------*                                                         
017100 PROCEDURE DIVISION USING LK-PARM-BSEB005.                                
017200*---------------*                                                         
017300     IF WE-ES-PRIMERA-VEZ                                                 
017400        PERFORM  ABRIR-ARCHIVOS-1RA-VEZ                                   
017500                 THRU ABRIR-ARCHIVOS-1RA-VEZ-EXIT                         
017600     END-IF.                                                              
017700     PERFORM  BUSCAR-CASO-CERRADO   THRU BUSCAR-CASO-CERRADO-EXIT.        
017800     PERFORM  BUSCAR-DATOS-CLIENTE                                        
017900              THRU BUSCAR-DATOS-CLIENTE-EXIT.                             
018000     PERFORM  BUSCAR-RIESGO-VIGENTE                                       
018100              THRU BUSCAR-RIESGO-VIGENTE-EXIT.                            
018200     PERFORM  ARMAR-DETALLE-ETAPAS                                        
018300              THRU ARMAR-DETALLE-ETAPAS-EXIT.                             
018400     PERFORM  ARMAR-RESUMEN         THRU ARMAR-RESUMEN-EXIT.              
018500     PERFORM  GRABAR-RESUMEN        THRU GRABAR-RESUMEN-EXIT.             
018600     MOVE ZEROS TO LK-RC.                                                 
018700     GOBACK.                                                              
018800*-----------------------------*                                           
018900 ABRIR-ARCHIVOS-1RA-VEZ.                                                  
019000*-----------------------------*                                           
019100     OPEN INPUT  AUDMSTR.                                                 
019200     OPEN INPUT  CLIMSTR.                                                 
019300     OPEN OUTPUT CMPOUT.                                                  
019400     MOVE 'N' TO WE-SW-PRIMERA-VEZ.                                       
019500 ABRIR-ARCHIVOS-1RA-VEZ-EXIT.                                             
019600     EXIT.                                                                
019700*-----------------------------*                                           
019800 BUSCAR-CASO-CERRADO.                                                     
019900*-----------------------------*                                           
020000     MOVE LK-AUD-ID TO WW-AUD-KEY.                                        
020100     READ AUDMSTR                                                         
020200         INVALID KEY                                                      
020300            INITIALIZE AUD-REGISTRO                                       
020400     END-READ.                                                            
020500     IF WW-AUD-FS = '00'                                                  
020600        MOVE AUD-REG-FD TO AUD-REGISTRO                                   
020700     END-IF.                                                              
020800 BUSCAR-CASO-CERRADO-EXIT.                                                
020900     EXIT.                                                                
021000*-----------------------------*                                           
021100 BUSCAR-DATOS-CLIENTE.                                                    
021200*-----------------------------*                                           
021300     MOVE AUD-CLI-ID TO WW-CLI-KEY.                                       
021400     READ CLIMSTR                                                         
021500         INVALID KEY                                                      
021600            INITIALIZE CLI-REGISTRO                                       
021700     END-READ.                                                            
021800     IF WW-CLI-FS = '00'                                                  
021900        MOVE CLI-REG-FD TO CLI-REGISTRO                                   
022000     END-IF.                                                              
022100 BUSCAR-DATOS-CLIENTE-EXIT.                                               
022200     EXIT.                                                                
022300*-----------------------------*                                           
022400 BUSCAR-RIESGO-VIGENTE.                                                   
022500*-----------------------------*                                           
022600*--- RECORRE RIEMSTR COMPLETO Y RETIENE LA EVALUACION MAS                 
022700*    RECIENTE DEL CLIENTE (RIE-CREADO-EN MAYOR).                          
022800     INITIALIZE                 WX-RIE-VIGENTE-GRP.                       
022900     MOVE 'N'    TO WX-SW-RIESGO-VIGENTE.                                 
023000     MOVE SPACES TO WW-RIE-EOF.                                           
023100     OPEN INPUT RIEMSTR.                                                  
023200     PERFORM  LEER-RIEMSTR-CIERRE                                         
023300              THRU LEER-RIEMSTR-CIERRE-EXIT                               
023400              UNTIL WW-RIE-FIN-ARCHIVO.                                   
023500     CLOSE RIEMSTR.                                                       
023600 BUSCAR-RIESGO-VIGENTE-EXIT.                                              
023700     EXIT.                                                                
023800*-----------------------------*                                           
023900 LEER-RIEMSTR-CIERRE.                                                     
024000*-----------------------------*                                           
024100     READ RIEMSTR INTO RIE-REGISTRO                                       
024200         AT END MOVE 'S' TO WW-RIE-EOF                                    
024300     END-READ.                                                            
024400     IF NOT WW-RIE-FIN-ARCHIVO AND                                        
024500        RIE-CLI-ID = AUD-CLI-ID AND                                       
024600        RIE-CREADO-EN > WX-RIE-VIG-CREADO-EN                              
024700        MOVE RIE-CREADO-EN       TO WX-RIE-VIG-CREADO-EN                  
024800        MOVE RIE-PUNTAJE         TO WX-RIE-VIG-PUNTAJE                    
024900        MOVE RIE-INGRESO-ANUAL   TO WX-RIE-VIG-INGRESO-ANUAL              
025000        MOVE RIE-MTO-INVERSION   TO WX-RIE-VIG-MTO-INVERSION              
025100        MOVE RIE-EXPERIENCIA     TO WX-RIE-VIG-EXPERIENCIA                
025200        MOVE RIE-PERDIDA-MAX     TO WX-RIE-VIG-PERDIDA-MAX                
025300        MOVE RIE-META-INVERSION  TO WX-RIE-VIG-META-INVERSION             
025400        MOVE RIE-PLAZO-INVERSION TO WX-RIE-VIG-PLAZO-INVERSION            
025500        MOVE 'S'                 TO WX-SW-RIESGO-VIGENTE                  
025600     END-IF.                                                              
025700 LEER-RIEMSTR-CIERRE-EXIT.                                                
025800     EXIT.                                                                
025900*-----------------------------*                                           
026000 ARMAR-DETALLE-ETAPAS.                                                    
026100*-----------------------------*                                           
026200*--- RECORRE RESMSTR Y RETIENE LOS RENGLONES DEL CASO CERRADO,            
026300*    LUEGO LOS ORDENA POR ETAPA ASCENDENTE (INSERCION SIMPLE -            
026400*    A LO SUMO 4 ETAPAS POR CASO).                                        
026500     MOVE ZEROS  TO WX-ETC-TOTAL.                                         
026600     MOVE SPACES TO WW-RES-EOF.                                           
026700     OPEN INPUT RESMSTR.                                                  
026800     PERFORM  LEER-RESMSTR-CIERRE                                         
026900              THRU LEER-RESMSTR-CIERRE-EXIT                               
027000              UNTIL WW-RES-FIN-ARCHIVO.                                   
027100     CLOSE RESMSTR.                                                       
027200     PERFORM  ORDENAR-DETALLE-ETAPAS                                      
027300              THRU ORDENAR-DETALLE-ETAPAS-EXIT.                           
027400 ARMAR-DETALLE-ETAPAS-EXIT.                                               
027500     EXIT.                                                                
027600*-----------------------------*                                           
027700 LEER-RESMSTR-CIERRE.                                                     
027800*-----------------------------*                                           
027900     READ RESMSTR INTO RES-REGISTRO                                       
028000         AT END MOVE 'S' TO WW-RES-EOF                                    
028100     END-READ.                                                            
028200     IF NOT WW-RES-FIN-ARCHIVO AND RES-AUD-ID = LK-AUD-ID                 
028300        ADD  1               TO WX-ETC-TOTAL                              
028400        MOVE RES-ETAPA       TO WX-ETC-ETAPA(WX-ETC-TOTAL)                
028500        MOVE RES-PUNTAJE     TO WX-ETC-PUNTAJE(WX-ETC-TOTAL)              
028600        MOVE RES-OPINION     TO WX-ETC-OPINION(WX-ETC-TOTAL)              
028700     END-IF.                                                              
028800 LEER-RESMSTR-CIERRE-EXIT.                                                
028900     EXIT.                                                                
029000*-----------------------------*                                           
029100 ORDENAR-DETALLE-ETAPAS.                                                  
029200*-----------------------------*                                           
029300     IF WX-ETC-TOTAL > 1                                                  
029400        PERFORM  ORDENAR-CICLO-EXTERNO                                    
029500                 THRU ORDENAR-CICLO-EXTERNO-EXIT                          
029600                 VARYING WX-IX-ORD1 FROM 1 BY 1                           
029700                 UNTIL WX-IX-ORD1 > WX-ETC-TOTAL - 1                      
029800     END-IF.                                                              
029900 ORDENAR-DETALLE-ETAPAS-EXIT.                                             
030000     EXIT.                                                                
030100*-----------------------------*                                           
030200 ORDENAR-CICLO-EXTERNO.                                                   
030300*-----------------------------*                                           
030400     PERFORM  ORDENAR-CICLO-INTERNO                                       
030500              THRU ORDENAR-CICLO-INTERNO-EXIT                             
030600              VARYING WX-IX-ORD2 FROM WX-IX-ORD1 BY 1                     
030700              UNTIL WX-IX-ORD2 > WX-ETC-TOTAL.                            
030800 ORDENAR-CICLO-EXTERNO-EXIT.                                              
030900     EXIT.                                                                
031000*-----------------------------*                                           
031100 ORDENAR-CICLO-INTERNO.                                                   
031200*-----------------------------*                                           
031300     IF WX-ETC-ETAPA(WX-IX-ORD2) < WX-ETC-ETAPA(WX-IX-ORD1)               
031400        PERFORM  CANJEAR-ENTRADAS-ETAPA                                   
031500                 THRU CANJEAR-ENTRADAS-ETAPA-EXIT                         
031600     END-IF.                                                              
031700 ORDENAR-CICLO-INTERNO-EXIT.                                              
031800     EXIT.                                                                
031900*-----------------------------*                                           
032000 CANJEAR-ENTRADAS-ETAPA.                                                  
032100*-----------------------------*                                           
032200     MOVE WX-ETC-ENTRADA(WX-IX-ORD1) TO WX-ETC-TEMP.                      
032300     MOVE WX-ETC-ENTRADA(WX-IX-ORD2)                                      
032400         TO WX-ETC-ENTRADA(WX-IX-ORD1).                                   
032500     MOVE WX-ETC-TEMP                                                     
032600         TO WX-ETC-ENTRADA(WX-IX-ORD2).                                   
032700 CANJEAR-ENTRADAS-ETAPA-EXIT.                                             
032800     EXIT.                                                                
032900*-----------------------------*                                           
033000 ARMAR-RESUMEN.                                                           
033100*-----------------------------*                                           
033200     MOVE LK-AUD-ID          TO CMP-AUD-ID.                               
033300     MOVE AUD-CLI-ID         TO CMP-CLI-ID.                               
033400     MOVE CLI-NOMBRE         TO CMP-CLI-NOMBRE.                           
033500     MOVE CLI-TELEFONO       TO CMP-CLI-TELEFONO.                         
033600     MOVE CLI-CEDULA         TO CMP-CLI-CEDULA.                           
033700     MOVE CLI-CORREO         TO CMP-CLI-CORREO.                           
033800     MOVE CLI-OCUPACION      TO CMP-CLI-OCUPACION.                        
033900     MOVE CLI-MTO-INVERSION  TO CMP-CLI-MTO-INVERSION.                    
034000     MOVE WX-SW-RIESGO-VIGENTE TO CMP-SW-HAY-RIESGO.                      
034100     IF WX-RIESGO-VIGENTE                                                 
034200        MOVE WX-RIE-VIG-INGRESO-ANUAL    TO CMP-RIE-INGRESO-ANUAL         
034300        MOVE WX-RIE-VIG-MTO-INVERSION    TO CMP-RIE-MTO-INVERSION         
034400        MOVE WX-RIE-VIG-EXPERIENCIA      TO CMP-RIE-EXPERIENCIA           
034500        MOVE WX-RIE-VIG-PERDIDA-MAX      TO CMP-RIE-PERDIDA-MAX           
034600        MOVE WX-RIE-VIG-META-INVERSION   TO CMP-RIE-META-INVERSION        
034700        MOVE WX-RIE-VIG-PLAZO-INVERSION                                   
034800            TO CMP-RIE-PLAZO-INVERSION                                    
034900        MOVE WX-RIE-VIG-PUNTAJE          TO CMP-RIE-PUNTAJE               
035000        PERFORM  CLASIFICAR-TIPO-CIERRE                                   
035100                 THRU CLASIFICAR-TIPO-CIERRE-EXIT                         
035200     END-IF.                                                              
035300     MOVE WX-ETC-TOTAL       TO CMP-TOTAL-ETAPAS.                         
035400     PERFORM  ARMAR-UNA-ETAPA THRU ARMAR-UNA-ETAPA-EXIT                   
035500              VARYING WX-IX-ETAPA-CASO FROM 1 BY 1                        
035600              UNTIL WX-IX-ETAPA-CASO > WX-ETC-TOTAL.                      
035700     MOVE LK-RESULTADO       TO CMP-RESULTADO-FINAL.                      
035800     ADD  1                  TO WE-MSG-SEC.                               
035900     MOVE WE-MSG-SEC         TO CMP-MSG-ID.                               
036000     ACCEPT WE-CIERRE-FECHA  FROM DATE YYYYMMDD.                          
036100     ACCEPT WE-HORA-HOY8     FROM TIME.                                   
036200     MOVE WE-HORA-HOY8 (1:6) TO WE-CIERRE-HORA.                           
036300     MOVE WE-CIERRE-CREADO-EN TO CMP-CREADO-EN.                           
036400 ARMAR-RESUMEN-EXIT.                                                      
036500     EXIT.                                                                
036600*-----------------------------*                                           
036700 ARMAR-UNA-ETAPA.                                                         
036800*-----------------------------*                                           
036900     MOVE WX-ETC-ETAPA(WX-IX-ETAPA-CASO)                                  
037000         TO CMP-ETP-NUM(WX-IX-ETAPA-CASO).                                
037100     MOVE WX-ETC-PUNTAJE(WX-IX-ETAPA-CASO)                                
037200         TO CMP-ETP-PUNTAJE(WX-IX-ETAPA-CASO).                            
037300     MOVE WX-ETC-OPINION(WX-IX-ETAPA-CASO) (1:100)                        
037400         TO CMP-ETP-OPINION(WX-IX-ETAPA-CASO).                            
037500     PERFORM  RESOLVER-NOMBRE-ETAPA                                       
037600              THRU RESOLVER-NOMBRE-ETAPA-EXIT.                            
037700     PERFORM  INFERIR-APROBACION                                          
037800              THRU INFERIR-APROBACION-EXIT.                               
037900 ARMAR-UNA-ETAPA-EXIT.                                                    
038000     EXIT.                                                                
038100*-----------------------------*                                           
038200 CLASIFICAR-TIPO-CIERRE.                                                  
038300*-----------------------------*                                           
038400     MOVE SPACES TO CMP-RIE-TIPO-DESC.                                    
038500     SET WX-IX-BANDA TO 1.                                                
038600     SEARCH WX-BANDA                                                      
038700         AT END NEXT SENTENCE                                             
038800         WHEN WX-RIE-VIG-PUNTAJE >=                                       
038900                 WX-BANDA-DESDE(WX-IX-BANDA) AND                          
039000              WX-RIE-VIG-PUNTAJE <= WX-BANDA-HASTA(WX-IX-BANDA)           
039100              MOVE WX-BANDA-DESC(WX-IX-BANDA) TO CMP-RIE-TIPO-DESC        
039200     END-SEARCH.                                                          
039300 CLASIFICAR-TIPO-CIERRE-EXIT.                                             
039400     EXIT.                                                                
039500*-----------------------------*                                           
039600 RESOLVER-NOMBRE-ETAPA.                                                   
039700*-----------------------------*                                           
039800     MOVE '未知阶段'      TO CMP-ETP-DESC(WX-IX-ETAPA-CASO).                  
039900     SET WX-IX-ETAPA TO 1.                                                
040000     SEARCH WX-ETAPA                                                      
040100         AT END NEXT SENTENCE                                             
040200         WHEN WX-ETAPA-COD(WX-IX-ETAPA) =                                 
040300                 WX-ETC-ETAPA(WX-IX-ETAPA-CASO)                           
040400              MOVE WX-ETAPA-DESC(WX-IX-ETAPA)                             
040500                  TO CMP-ETP-DESC(WX-IX-ETAPA-CASO)                       
040600     END-SEARCH.                                                          
040700 RESOLVER-NOMBRE-ETAPA-EXIT.                                              
040800     EXIT.                                                                
040900*-----------------------------*                                           
041000 INFERIR-APROBACION.                                                      
041100*-----------------------------*                                           
041200     MOVE SPACES TO CMP-ETP-APROBADO(WX-IX-ETAPA-CASO).                   
041300     MOVE ZEROS  TO WE-CNT-CLAVE.                                         
041400     INSPECT WX-ETC-OPINION(WX-IX-ETAPA-CASO)                             
041500        TALLYING WE-CNT-CLAVE FOR ALL '通过'.                               
041600     IF WE-CNT-CLAVE = ZEROS                                              
041700        INSPECT WX-ETC-OPINION(WX-IX-ETAPA-CASO)                          
041800           TALLYING WE-CNT-CLAVE FOR ALL '批准'                             
041900     END-IF.                                                              
042000     IF WE-CNT-CLAVE = ZEROS                                              
042100        INSPECT WX-ETC-OPINION(WX-IX-ETAPA-CASO)                          
042200           TALLYING WE-CNT-CLAVE FOR ALL '同意'                             
042300     END-IF.                                                              
042400     IF WE-CNT-CLAVE > ZEROS                                              
042500        MOVE 'Y' TO CMP-ETP-APROBADO(WX-IX-ETAPA-CASO)                    
042600     ELSE                                                                 
042700        PERFORM  BUSCAR-CLAVE-RECHAZO                                     
042800                 THRU BUSCAR-CLAVE-RECHAZO-EXIT                           
042900     END-IF.                                                              
043000 INFERIR-APROBACION-EXIT.                                                 
043100     EXIT.                                                                
043200*-----------------------------*                                           
043300 BUSCAR-CLAVE-RECHAZO.                                                    
043400*-----------------------------*                                           
043500     MOVE ZEROS TO WE-CNT-CLAVE.                                          
043600     INSPECT WX-ETC-OPINION(WX-IX-ETAPA-CASO)                             
043700        TALLYING WE-CNT-CLAVE FOR ALL '拒绝'.                               
043800     IF WE-CNT-CLAVE = ZEROS                                              
043900        INSPECT WX-ETC-OPINION(WX-IX-ETAPA-CASO)                          
044000           TALLYING WE-CNT-CLAVE FOR ALL '不通过'                            
044100     END-IF.                                                              
044200     IF WE-CNT-CLAVE = ZEROS                                              
044300        INSPECT WX-ETC-OPINION(WX-IX-ETAPA-CASO)                          
044400           TALLYING WE-CNT-CLAVE FOR ALL '驳回'                             
044500     END-IF.                                                              
044600     IF WE-CNT-CLAVE > ZEROS                                              
044700        MOVE 'N' TO CMP-ETP-APROBADO(WX-IX-ETAPA-CASO)                    
044800     END-IF.                                                              
044900 BUSCAR-CLAVE-RECHAZO-EXIT.                                               
045000     EXIT.                                                                
045100*-----------------------------*                                           
045200 GRABAR-RESUMEN.                                                          
045300*-----------------------------*                                           
045400     WRITE CMPOUT-REGISTRO.                                               
045500 GRABAR-RESUMEN-EXIT.                                                     
045600     EXIT.                                                                
