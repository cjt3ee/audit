000100******************************************************************        
000200* RQ20144 06/03/25 AGR VERSION INICIAL - CONSULTA DE ESTADO    **         
000300*                      DE CASOS DE AUDITORIA (SUBSISTEMA BSEB)  *         
000400******************************************************************        
000500*BSE                                                                      
000600*****************************************************************         
000700*** PROCESO BATCH CONSULTA DE ESTADO DE AUDITORIA               **        
000800*****************************************************************         
000900*=======================*                                                 
001000 IDENTIFICATION DIVISION.                                                 
001100*=======================*                                                 
001200 PROGRAM-ID.    BSEB004.                                                  
001300 AUTHOR.        ARIEL GARELIK.                                            
001400 INSTALLATION.  BANCO - AREA AUDITORIA DE RIESGO.                         
001500 DATE-WRITTEN.  06/03/25.                                                 
001600 DATE-COMPILED.                                                           
001700 SECURITY.      CONFIDENCIAL - USO INTERNO BSE.                           
001800*----------------------------------------------------------------         
001900* BITACORA DE CAMBIOS DEL PROGRAMA BSEB004                                
002000*----------------------------------------------------------------         
002100* 06/03/25 AGR RQ20144 VERSION INICIAL. CONSULTA POR CLIENTE LOS *        
002200*               CASOS CERRADOS Y EL PUNTAJE FINAL DE RIESGO.     *        
002300* 19/03/25 AGR RQ20144 SE ACLARA QUE LA BANDA DE PUNTAJE FINAL   *        
002400*               DE ESTA CONSULTA ES INDEPENDIENTE DE LA TABLA    *        
002500*               DE CLASIFICACION BSEWTRI (NO UNIFICAR).          *        
002600* 30/09/98 AGR RQ20233 REVISION AMBITO 2000: FECHAS A 4 DIGITOS  *Y2K     
002700* 15/07/04 MCH RQ20344 SE CORRIGE SELECCION DEL RESULTADO FINAL  *        
002800*               CUANDO HAY VARIOS CASOS CERRADOS PARA EL CLIENTE.*        
002900*================================================================*        
003000 ENVIRONMENT DIVISION.                                                    
003100*====================*                                                    
003200 CONFIGURATION SECTION.                                                   
003300*---------------------*                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700*---------------------*                                                   
003800 FILE-CONTROL.                                                            
003900     SELECT CUSTQRY   ASSIGN TO CUSTQRY                                   
004000                       ORGANIZATION IS SEQUENTIAL.                        
004100     SELECT AUDMSTR   ASSIGN TO AUDMSTR                                   
004200                       ORGANIZATION IS SEQUENTIAL                         
004300                       FILE STATUS IS WW-AUD-FS.                          
004400     SELECT RESMSTR   ASSIGN TO RESMSTR                                   
004500                       ORGANIZATION IS SEQUENTIAL                         
004600                       FILE STATUS IS WW-RES-FS.                          
004700     SELECT STAOUT    ASSIGN TO STAOUT                                    
004800                       ORGANIZATION IS SEQUENTIAL.                        
004900*=============*                                                           
005000 DATA DIVISION.                                                           
005100*=============*                                                           
005200 FILE SECTION.                                                            
005300*-------------*                                                           
005400 FD  CUSTQRY                                                              
005500     LABEL RECORDS ARE STANDARD.                                          
005600 01  QRY-REGISTRO.                                                        
005700     02  QRY-CLI-ID              PIC 9(09).                               
005800     02  FILLER                  PIC X(071).                              
005900*-------------*                                                           
006000 FD  AUDMSTR                                                              
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORD CONTAINS 2084 CHARACTERS.                                     
006300 01  AUD-REG-FD                  PIC X(2084).                             
006400*-------------*                                                           
006500 FD  RESMSTR                                                              
006600     LABEL RECORDS ARE STANDARD                                           
006700     RECORD CONTAINS 595 CHARACTERS.                                      
006800 01  RES-REG-FD                  PIC X(595).                              
006900*-------------*                                                           
007000 FD  STAOUT                                                               
007100     LABEL RECORDS ARE STANDARD.                                          
007200 01  STAOUT-REGISTRO.                                                     
007300     02  STA-CLI-ID              PIC 9(09).                               
007400     02  STA-STATUS-TXT          PIC X(11).                               
007500     02  STA-SW-HAY-TIPO         PIC X(01).                               
007600     02  STA-TIPO-RIESGO         PIC 9(01).                               
007700     02  STA-NOTA                PIC X(030).                              
007800     02  FILLER                  PIC X(034).                              
007900*=======================*                                                 
008000 WORKING-STORAGE SECTION.                                                 
008100*=======================*                                                 
008200 01  WE-ESPECIALES.                                                       
008300     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.             
008400     02  WE-BLANCO               PIC X(01)  VALUE SPACES.                 
008500     02  WE-SW-FIN-CUSTQRY       PIC X(01)  VALUE 'N'.                    
008600         88  WE-FIN-CUSTQRY                 VALUE 'S'.                    
008700     02  WE-STATUS-TXT           PIC X(11)  VALUE SPACES.                 
008800     02  WE-SW-HAY-TIPO          PIC X(01)  VALUE 'N'.                    
008900     02  WE-TIPO-RIESGO          PIC 9(01)  VALUE ZEROS.                  
009000     02  WE-NOTA                 PIC X(030) VALUE SPACES.                 
009100*------------------ ACUMULADORES DEL RESULTADO FINAL ------------*        
009200 01  WE-RESULTADO-FINAL.                                                  
009300     02  WE-FIN-CREACION-GRP.                                             
009400         04  WE-FIN-FECHA            PIC 9(08).                           
009500         04  WE-FIN-HORA             PIC 9(06).                           
009600     02  WE-FIN-CREADO-EN REDEFINES                                       
009700         WE-FIN-CREACION-GRP     PIC 9(14).                               
009800     02  WE-FIN-PUNTAJE          PIC 9(03)  VALUE ZEROS.                  
009900     02  WE-SW-HAY-RESULTADO     PIC X(01)  VALUE 'N'.                    
010000         88  WE-HAY-RESULTADO-FINAL         VALUE 'S'.                    
010100*------------------ TABLA EN MEMORIA DE CASOS DEL CLIENTE -------*        
010200 01  WX-TB-CASOS-CLIENTE.                                                 
010300     02  WX-CAS-ENTRADA2         OCCURS 0 TO 0999 TIMES                   
010400                                 DEPENDING ON WX-CAS-TOTAL2               
010500                                 INDEXED BY WX-IX-CASO2.                  
010600         04  WX-CAS2-AUD-ID          PIC 9(09).                           
010700         04  WX-CAS2-ESTADO          PIC 9(01).                           
010800 01  WX-CAS-TOTAL2               PIC 9(04)  COMP  VALUE ZEROS.            
010900 01  WX-SW-CASO-CERRADO          PIC X(01)  VALUE 'N'.                    
011000     88  WX-HAY-CASO-CERRADO                VALUE 'S'.                    
011100*=============*                                                           
011200     COPY BSEWAUD.                                                        
011300     COPY BSEWRES.                                                        
011400*---------------*                                                         
011500 PROCEDURE DIVISION.                                                      
011600*---------------*                                                         
011700     PERFORM  INICIAR-RUTINA          THRU INICIAR-RUTINA-EXIT.           
011800     PERFORM  PROCESAR-RUTINA         THRU PROCESAR-RUTINA-EXIT           
011900              UNTIL WE-FIN-CUSTQRY.                                       
012000     PERFORM  TERMINAR-RUTINA         THRU TERMINAR-RUTINA-EXIT.          
012100     GOBACK.                                                              
012200*--------------*                                                          
012300 INICIAR-RUTINA.                                                          
012400*--------------*                                                          
012500     OPEN INPUT  CUSTQRY.                                                 
012600     OPEN OUTPUT STAOUT.                                                  
012700     READ CUSTQRY                                                         
012800         AT END MOVE 'S' TO WE-SW-FIN-CUSTQRY                             
012900     END-READ.                                                            
013000 INICIAR-RUTINA-EXIT.                                                     
013100     EXIT.                                                                
013200*---------------*                                                         
013300 PROCESAR-RUTINA.                                                         
013400*---------------*                                                         
013500     MOVE SPACES TO WE-STATUS-TXT.                                        
013600     MOVE 'N'    TO WE-SW-HAY-TIPO, WX-SW-CASO-CERRADO.                   
013700     MOVE ZEROS  TO WE-TIPO-RIESGO.                                       
013800     MOVE SPACES TO WE-NOTA.                                              
013900     PERFORM  BUSCAR-CASOS-CLIENTE                                        
014000              THRU BUSCAR-CASOS-CLIENTE-EXIT.                             
014100     IF WX-CAS-TOTAL2 = ZEROS                                             
014200        MOVE 'NOT_FOUND' TO WE-STATUS-TXT                                 
014300     ELSE                                                                 
014400        PERFORM  FILTRAR-CASOS-CERRADOS                                   
014500                 THRU FILTRAR-CASOS-CERRADOS-EXIT                         
014600        IF NOT WX-HAY-CASO-CERRADO                                        
014700           MOVE 'IN_PROGRESS' TO WE-STATUS-TXT                            
014800        ELSE                                                              
014900           PERFORM  BUSCAR-RESULTADO-FINAL                                
015000                    THRU BUSCAR-RESULTADO-FINAL-EXIT                      
015100           MOVE 'COMPLETED' TO WE-STATUS-TXT                              
015200           IF WE-HAY-RESULTADO-FINAL                                      
015300              PERFORM  CLASIFICAR-PUNTAJE-FINAL                           
015400                       THRU CLASIFICAR-PUNTAJE-FINAL-EXIT                 
015500              MOVE 'S' TO WE-SW-HAY-TIPO                                  
015600           ELSE                                                           
015700              MOVE 'PUNTAJE DE RIESGO NO ENCONTRADO'                      
015800                  TO WE-NOTA                                              
015900           END-IF                                                         
016000        END-IF                                                            
016100     END-IF.                                                              
016200     PERFORM  ARMAR-RESPUESTA THRU ARMAR-RESPUESTA-EXIT.                  
016300     READ CUSTQRY                                                         
016400         AT END MOVE 'S' TO WE-SW-FIN-CUSTQRY                             
016500     END-READ.                                                            
016600 PROCESAR-RUTINA-EXIT.                                                    
016700     EXIT.                                                                
016800*-----------------------------*                                           
016900 BUSCAR-CASOS-CLIENTE.                                                    
017000*-----------------------------*                                           
017100*--- RECORRE AUDMSTR COMPLETO Y ARMA LA TABLA DE CASOS DEL                
017200*    CLIENTE CONSULTADO (SUSTITUYE EL INDICE ISAM POR CLIENTE).           
017300     MOVE ZEROS  TO WX-CAS-TOTAL2.                                        
017400     MOVE SPACES TO WW-AUD-EOF.                                           
017500     OPEN INPUT AUDMSTR.                                                  
017600     PERFORM  LEER-AUDMSTR-QRY THRU LEER-AUDMSTR-QRY-EXIT                 
017700              UNTIL WW-AUD-FIN-ARCHIVO.                                   
017800     CLOSE AUDMSTR.                                                       
017900 BUSCAR-CASOS-CLIENTE-EXIT.                                               
018000     EXIT.                                                                
018100*-----------------------------*                                           
018200 LEER-AUDMSTR-QRY.                                                        
018300*-----------------------------*                                           
018400     READ AUDMSTR INTO AUD-REGISTRO                                       
018500         AT END MOVE 'S' TO WW-AUD-EOF                                    
018600     END-READ.                                                            
018700     IF NOT WW-AUD-FIN-ARCHIVO AND AUD-CLI-ID = QRY-CLI-ID                
018800        ADD  1                TO WX-CAS-TOTAL2                            
018900        MOVE AUD-ID           TO WX-CAS2-AUD-ID(WX-CAS-TOTAL2)            
019000        MOVE AUD-ESTADO       TO WX-CAS2-ESTADO(WX-CAS-TOTAL2)            
019100     END-IF.                                                              
019200 LEER-AUDMSTR-QRY-EXIT.                                                   
019300     EXIT.                                                                
019400*-----------------------------*                                           
019500 FILTRAR-CASOS-CERRADOS.                                                  
019600*-----------------------------*                                           
019700     MOVE 'N' TO WX-SW-CASO-CERRADO.                                      
019800     SET WX-IX-CASO2 TO 1.                                                
019900     SEARCH WX-CAS-ENTRADA2                                               
020000         AT END NEXT SENTENCE                                             
020100         WHEN WX-CAS2-ESTADO(WX-IX-CASO2) = 3                             
020200              MOVE 'S' TO WX-SW-CASO-CERRADO                              
020300     END-SEARCH.                                                          
020400 FILTRAR-CASOS-CERRADOS-EXIT.                                             
020500     EXIT.                                                                
020600*-----------------------------*                                           
020700 BUSCAR-RESULTADO-FINAL.                                                  
020800*-----------------------------*                                           
020900*--- RECORRE RESMSTR COMPLETO Y RETIENE EL RENGLON MAS RECIENTE           
021000*    (RESULT-CREATED-AT MAYOR) ENTRE TODOS LOS CASOS CERRADOS             
021100*    DEL CLIENTE CONSULTADO.                                              
021200     MOVE ZEROS  TO WE-FIN-CREADO-EN, WE-FIN-PUNTAJE.                     
021300     MOVE 'N'    TO WE-SW-HAY-RESULTADO.                                  
021400     MOVE SPACES TO WW-RES-EOF.                                           
021500     OPEN INPUT RESMSTR.                                                  
021600     PERFORM  LEER-RESMSTR-QRY THRU LEER-RESMSTR-QRY-EXIT                 
021700              UNTIL WW-RES-FIN-ARCHIVO.                                   
021800     CLOSE RESMSTR.                                                       
021900 BUSCAR-RESULTADO-FINAL-EXIT.                                             
022000     EXIT.                                                                
022100*-----------------------------*                                           
022200 LEER-RESMSTR-QRY.                                                        
022300*-----------------------------*                                           
022400     READ RESMSTR INTO RES-REGISTRO                                       
022500         AT END MOVE 'S' TO WW-RES-EOF                                    
022600     END-READ.                                                            
022700     IF NOT WW-RES-FIN-ARCHIVO                                            
022800        PERFORM  VER-SI-CASO-DEL-CLIENTE                                  
022900                 THRU VER-SI-CASO-DEL-CLIENTE-EXIT                        
023000        IF WX-HAY-CASO-CERRADO AND                                        
023100           RES-CREADO-EN > WE-FIN-CREADO-EN                               
023200           MOVE RES-CREADO-EN  TO WE-FIN-CREADO-EN                        
023300           MOVE RES-PUNTAJE    TO WE-FIN-PUNTAJE                          
023400           MOVE 'S'            TO WE-SW-HAY-RESULTADO                     
023500        END-IF                                                            
023600     END-IF.                                                              
023700 LEER-RESMSTR-QRY-EXIT.                                                   
023800     EXIT.                                                                
023900*-----------------------------*                                           
024000 VER-SI-CASO-DEL-CLIENTE.                                                 
024100*-----------------------------*                                           
024200     MOVE 'N' TO WX-SW-CASO-CERRADO.                                      
024300     SET WX-IX-CASO2 TO 1.                                                
024400     SEARCH WX-CAS-ENTRADA2                                               
024500         AT END NEXT SENTENCE                                             
024600         WHEN WX-CAS2-AUD-ID(WX-IX-CASO2) = RES-AUD-ID AND                
024700              WX-CAS2-ESTADO(WX-IX-CASO2) = 3                             
024800              MOVE 'S' TO WX-SW-CASO-CERRADO                              
024900     END-SEARCH.                                                          
025000 VER-SI-CASO-DEL-CLIENTE-EXIT.                                            
025100     EXIT.                                                                
025200*-----------------------------*                                           
025300 CLASIFICAR-PUNTAJE-FINAL.                                                
025400*-----------------------------*                                           
025500*--- BANDA DE PUNTAJE PROPIA DE ESTA CONSULTA - A PROPOSITO NO            
025600*    COMPARTE LA TABLA BSEWTRI (LOS CORTES Y CODIGOS DIFIEREN).           
025700     EVALUATE TRUE                                                        
025800        WHEN WE-FIN-PUNTAJE <= 40                                         
025900           MOVE 0 TO WE-TIPO-RIESGO                                       
026000        WHEN WE-FIN-PUNTAJE <= 70                                         
026100           MOVE 1 TO WE-TIPO-RIESGO                                       
026200        WHEN OTHER                                                        
026300           MOVE 2 TO WE-TIPO-RIESGO                                       
026400     END-EVALUATE.                                                        
026500 CLASIFICAR-PUNTAJE-FINAL-EXIT.                                           
026600     EXIT.                                                                
026700*-----------------------------*                                           
026800 ARMAR-RESPUESTA.                                                         
026900*-----------------------------*                                           
027000     MOVE QRY-CLI-ID       TO STA-CLI-ID.                                 
027100     MOVE WE-STATUS-TXT    TO STA-STATUS-TXT.                             
027200     MOVE WE-SW-HAY-TIPO   TO STA-SW-HAY-TIPO.                            
027300     MOVE WE-TIPO-RIESGO   TO STA-TIPO-RIESGO.                            
027400     MOVE WE-NOTA          TO STA-NOTA.                                   
027500     WRITE STAOUT-REGISTRO.                                               
027600 ARMAR-RESPUESTA-EXIT.                                                    
027700     EXIT.                                                                
027800*---------------*                                                         
027900 TERMINAR-RUTINA.                                                         
028000*---------------*                                                         
028100     CLOSE  CUSTQRY, STAOUT.                                              
028200 TERMINAR-RUTINA-EXIT.                                                    
028300     EXIT.                                                                
