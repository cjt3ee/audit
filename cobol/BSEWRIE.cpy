000100*================================================================*        
000200* BSEWRIE  - HISTORICO DE EVALUACIONES DE RIESGO (CUESTIONARIO) *         
000300*            DEL SUBSISTEMA DE AUDITORIA DE RIESGO (BSEB)       *         
000400*----------------------------------------------------------------         
000500* 03/03/25 AGR RQ20143 VERSION INICIAL DEL HISTORICO DE RIESGO  *         
000600* 18/03/25 AGR RQ20177 SE AGREGA VISTA COMBINADA DE FECHA/HORA  *         
000700*                      PARA UBICAR LA EVALUACION MAS RECIENTE   *         
000800*================================================================*        
000900*---------------- REGISTRO DEL ARCHIVO RIEMSTR -------------------        
001000 01  RIE-REGISTRO.                                                        
001100     02  RIE-ID                  PIC 9(09).                               
001200     02  RIE-CLI-ID              PIC 9(09).                               
001300     02  RIE-INGRESO-ANUAL       PIC 9(04).                               
001400     02  RIE-MTO-INVERSION       PIC S9(16)V99.                           
001500     02  RIE-EXPERIENCIA         PIC X(100).                              
001600     02  RIE-PERDIDA-MAX         PIC 9(04).                               
001700     02  RIE-META-INVERSION      PIC X(100).                              
001800     02  RIE-PLAZO-INVERSION     PIC X(100).                              
001900     02  RIE-PUNTAJE             PIC 9(03).                               
002000     02  RIE-CREACION-GRP.                                                
002100         04  RIE-FEC-CREACION        PIC 9(08).                           
002200         04  RIE-HOR-CREACION        PIC 9(06).                           
002300     02  RIE-CREADO-EN REDEFINES                                          
002400         RIE-CREACION-GRP        PIC 9(14).                               
002500     02  RIE-CREADO-POR          PIC X(08).                               
002600     02  FILLER                  PIC X(060).                              
002700*------------------ AREA DE TRABAJO DEL HISTORICO ----------------        
002800 01  WW-RIEMSTR.                                                          
002900     02  WW-RIE-FS               PIC X(02)  VALUE ZEROS.                  
003000     02  WW-RIE-MAX-ID           PIC 9(09)  VALUE ZEROS.                  
003100     02  WW-RIE-EOF              PIC X(01)  VALUE 'N'.                    
003200         88  WW-RIE-FIN-ARCHIVO             VALUE 'S'.                    
003300*------- TABLA EN MEMORIA CON LA EVALUACION MAS RECIENTE ---------        
003400*       DE CADA CLIENTE VISTO EN LA CORRIDA (CARGADA POR BSEB003          
003500*       IGUAL QUE EL MAESTRO DE CLIENTES DE BSEWCLI)                      
003600 01  WX-TB-RIESGO-VIGENTE.                                                
003700     02  WX-RIE-ENTRADA          OCCURS 0 TO 9999 TIMES                   
003800                                 DEPENDING ON WX-RIE-TOTAL                
003900                                 INDEXED BY WX-IX-RIESGO.                 
004000         04  WX-RIE-CLI-ID           PIC 9(09).                           
004100         04  WX-RIE-ID               PIC 9(09).                           
004200         04  WX-RIE-CREADO-EN        PIC 9(14).                           
004300         04  WX-RIE-PUNTAJE          PIC 9(03).                           
004400         04  WX-RIE-INGRESO-ANUAL    PIC 9(04).                           
004500         04  WX-RIE-MTO-INVERSION    PIC S9(16)V99.                       
004600         04  WX-RIE-EXPERIENCIA      PIC X(100).                          
004700         04  WX-RIE-PERDIDA-MAX      PIC 9(04).                           
004800         04  WX-RIE-META-INVERSION   PIC X(100).                          
004900         04  WX-RIE-PLAZO-INVERSION  PIC X(100).                          
005000 01  WX-RIE-TOTAL                PIC 9(05)  COMP  VALUE ZEROS.            
005100 01  WX-SW-RIESGO-ENCONTRADO     PIC X(01)  VALUE 'N'.                    
005200     88  WX-RIESGO-ENCONTRADO                VALUE 'S'.                   
