000100*================================================================*        
000200* BSEWRES  - RESULTADOS DE DECISION POR ETAPA DE AUDITORIA DE   *         
000300*            RIESGO (BSEB) - UN REGISTRO POR DECISION APLICADA  *         
000400*----------------------------------------------------------------         
000500* 03/03/25 AGR RQ20143 VERSION INICIAL DE RESULTADOS DE ETAPA   *         
000600* 24/03/25 AGR RQ20177 SE AGREGA VISTA COMBINADA DE FECHA/HORA  *         
000700*================================================================*        
000800*---------------- REGISTRO DEL ARCHIVO RESMSTR -------------------        
000900 01  RES-REGISTRO.                                                        
001000     02  RES-ID                  PIC 9(09).                               
001100     02  RES-AUD-ID              PIC 9(09).                               
001200     02  RES-CLI-ID              PIC 9(09).                               
001300     02  RES-ETAPA               PIC 9(01).                               
001400     02  RES-PUNTAJE             PIC 9(03).                               
001500     02  RES-OPINION             PIC X(500).                              
001600     02  RES-CREACION-GRP.                                                
001700         04  RES-FEC-CREACION        PIC 9(08).                           
001800         04  RES-HOR-CREACION        PIC 9(06).                           
001900     02  RES-CREADO-EN REDEFINES                                          
002000         RES-CREACION-GRP        PIC 9(14).                               
002100     02  FILLER                  PIC X(050).                              
002200*------------------ AREA DE TRABAJO DEL MAESTRO ------------------        
002300 01  WW-RESMSTR.                                                          
002400     02  WW-RES-FS               PIC X(02)  VALUE ZEROS.                  
002500     02  WW-RES-MAX-ID           PIC 9(09)  VALUE ZEROS.                  
002600     02  WW-RES-EOF              PIC X(01)  VALUE 'N'.                    
002700         88  WW-RES-FIN-ARCHIVO             VALUE 'S'.                    
002800*---- TABLA EN MEMORIA DE RESULTADOS DEL CASO CONSULTADO ---------        
002900*     (CARGADA POR BSEB004/BSEB005 CON LOS RENGLONES DE RESMSTR           
003000*      QUE CORRESPONDEN A UN MISMO AUD-ID, EN ORDEN DE ETAPA)             
003100 01  WX-TB-RESULTADOS-CASO.                                               
003200     02  WX-RES-ENTRADA          OCCURS 0 TO 0004 TIMES                   
003300                                 DEPENDING ON WX-RES-TOTAL                
003400                                 INDEXED BY WX-IX-RESULTADO.              
003500         04  WX-RES-ETAPA            PIC 9(01).                           
003600         04  WX-RES-PUNTAJE          PIC 9(03).                           
003700         04  WX-RES-OPINION          PIC X(500).                          
003800         04  WX-RES-CREADO-EN        PIC 9(14).                           
003900 01  WX-RES-TOTAL                PIC 9(02)  COMP  VALUE ZEROS.            
004000 01  WX-SW-RESULTADO-ENCONTRADO  PIC X(01)  VALUE 'N'.                    
004100     88  WX-RESULTADO-ENCONTRADO            VALUE 'S'.                    
