000100*================================================================*        
000200* BSEWAUT  - MAESTRO DE AUDITORES DEL SUBSISTEMA DE AUDITORIA   *         
000300*            DE RIESGO (BSEB) - CUENTAS DE ACCESO/NIVEL         *         
000400*----------------------------------------------------------------         
000500* 03/03/25 AGR RQ20143 VERSION INICIAL DEL MAESTRO DE AUDITORES *         
000600* 11/03/25 AGR RQ20143 SE AGREGA TABLA WX-TB-AUDITORES PARA     *         
000700*                      VALIDAR CUENTA UNICA EN EL ALTA          *         
000800*================================================================*        
000900*---------------- REGISTRO DEL ARCHIVO AUTMSTR -------------------        
001000 01  AUT-REGISTRO.                                                        
001100     02  AUT-ID                  PIC 9(09).                               
001200     02  AUT-CUENTA              PIC X(050).                              
001300     02  AUT-CLAVE               PIC X(100).                              
001400     02  AUT-NIVEL               PIC 9(01).                               
001500         88  AUT-NIV-JUNIOR                 VALUE 0.                      
001600         88  AUT-NIV-INTERMEDIO             VALUE 1.                      
001700         88  AUT-NIV-SENIOR                 VALUE 2.                      
001800         88  AUT-NIV-COMITE                 VALUE 3.                      
001900     02  AUT-ACTIVO              PIC X(01)  VALUE 'Y'.                    
002000         88  AUT-ESTA-ACTIVO                VALUE 'Y'.                    
002100         88  AUT-ESTA-INACTIVO              VALUE 'N'.                    
002200     02  FILLER                  PIC X(072).                              
002300*------------------ AREA DE TRABAJO DEL MAESTRO ------------------        
002400 01  WW-AUTMSTR.                                                          
002500     02  WW-AUT-FS               PIC X(02)  VALUE ZEROS.                  
002600     02  WW-AUT-KEY              PIC 9(09)  VALUE ZEROS.                  
002700     02  WW-AUT-MAX-ID           PIC 9(09)  VALUE ZEROS.                  
002800     02  WW-AUT-EOF              PIC X(01)  VALUE 'N'.                    
002900         88  WW-AUT-FIN-ARCHIVO             VALUE 'S'.                    
003000*------- TABLA EN MEMORIA PARA BUSQUEDA DE CUENTA UNICA ----------        
003100*      (SUSTITUYE EL INDICE ISAM POR CUENTA QUE ESTE DIALECTO             
003200*       NO OFRECE - CARGADA UNA VEZ POR CORRIDA)                          
003300 01  WX-TB-AUDITORES.                                                     
003400     02  WX-AUT-ENTRADA          OCCURS 0 TO 0999 TIMES                   
003500                                 DEPENDING ON WX-AUT-TOTAL                
003600                                 INDEXED BY WX-IX-AUDITOR.                
003700         04  WX-AUT-ID               PIC 9(09).                           
003800         04  WX-AUT-CUENTA           PIC X(050).                          
003900         04  WX-AUT-CLAVE            PIC X(100).                          
004000         04  WX-AUT-NIVEL            PIC 9(01).                           
004100         04  WX-AUT-ACTIVO           PIC X(01).                           
004200 01  WX-AUT-TOTAL                PIC 9(04)  COMP  VALUE ZEROS.            
004300 01  WX-SW-CUENTA-DUP            PIC X(01)  VALUE 'N'.                    
004400     88  WX-CUENTA-DUPLICADA                VALUE 'S'.                    
004500 01  WX-SW-AUDITOR-ENCONTRADO    PIC X(01)  VALUE 'N'.                    
004600     88  WX-AUDITOR-ENCONTRADO               VALUE 'S'.                   
