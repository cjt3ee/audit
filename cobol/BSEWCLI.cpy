000100*================================================================*        
000200* BSEWCLI  - MAESTRO DE CLIENTES DEL SUBSISTEMA DE AUDITORIA DE *         
000300*            RIESGO (BSEB) - REGISTRO + TABLA DE BUSQUEDA EN    *         
000400*            MEMORIA PARA VALIDACION DE TELEFONO/CEDULA UNICOS  *         
000500*----------------------------------------------------------------         
000600* 03/03/25 AGR RQ20143 VERSION INICIAL DEL MAESTRO DE CLIENTES  *         
000700* 11/03/25 AGR RQ20143 SE AGREGA TABLA WX-TB-CLIENTES PARA      *         
000800*                      BUSQUEDA DE TELEFONO/CEDULA DUPLICADOS   *         
000900*================================================================*        
001000*---------------- REGISTRO DEL ARCHIVO CLIMSTR -------------------        
001100 01  CLI-REGISTRO.                                                        
001200     02  CLI-ID                  PIC 9(09).                               
001300     02  CLI-NOMBRE              PIC X(100).                              
001400     02  CLI-TELEFONO            PIC X(020).                              
001500     02  CLI-CEDULA              PIC X(020).                              
001600     02  CLI-CORREO              PIC X(100).                              
001700     02  CLI-OCUPACION           PIC X(100).                              
001800     02  CLI-MTO-INVERSION       PIC S9(16)V99.                           
001900     02  CLI-MTO-INV-R REDEFINES                                          
002000         CLI-MTO-INVERSION.                                               
002100         03  CLI-MTO-INV-ENTERO      PIC S9(16).                          
002200         03  CLI-MTO-INV-DECIMAL     PIC 9(02).                           
002300     02  CLI-FEC-ALTA            PIC 9(08).                               
002400     02  CLI-USR-ALTA            PIC X(08).                               
002500     02  CLI-IND-ESTADO          PIC X(01)  VALUE 'A'.                    
002600         88  CLI-ACTIVO                     VALUE 'A'.                    
002700         88  CLI-INACTIVO                   VALUE 'I'.                    
002800     02  FILLER                  PIC X(072).                              
002900*------------------ AREA DE TRABAJO DEL MAESTRO ------------------        
003000 01  WW-CLIMSTR.                                                          
003100     02  WW-CLI-FS               PIC X(02)  VALUE ZEROS.                  
003200     02  WW-CLI-KEY              PIC 9(09)  VALUE ZEROS.                  
003300     02  WW-CLI-MAX-ID           PIC 9(09)  VALUE ZEROS.                  
003400     02  WW-CLI-EOF              PIC X(01)  VALUE 'N'.                    
003500         88  WW-CLI-FIN-ARCHIVO             VALUE 'S'.                    
003600*------ TABLA EN MEMORIA PARA BUSQUEDA DE TELEFONO/CEDULA --------        
003700*      (SUSTITUYE EL INDICE ISAM POR TELEFONO/CEDULA QUE ESTE             
003800*       DIALECTO NO OFRECE - CARGADA UNA VEZ POR CORRIDA, IGUAL           
003900*       QUE LA TABLA TB-RMONEDAS DE LAS RUTINAS DE CONSULTA)              
004000 01  WX-TB-CLIENTES.                                                      
004100     02  WX-CLI-ENTRADA          OCCURS 0 TO 9999 TIMES                   
004200                                 DEPENDING ON WX-CLI-TOTAL                
004300                                 INDEXED BY WX-IX-CLIENTE.                
004400         04  WX-CLI-ID               PIC 9(09).                           
004500         04  WX-CLI-TELEFONO         PIC X(020).                          
004600         04  WX-CLI-CEDULA           PIC X(020).                          
004700 01  WX-CLI-TOTAL                PIC 9(05)  COMP  VALUE ZEROS.            
004800 01  WX-SW-TELEFONO-DUP          PIC X(01)  VALUE 'N'.                    
004900     88  WX-TELEFONO-DUPLICADO              VALUE 'S'.                    
005000 01  WX-SW-CEDULA-DUP            PIC X(01)  VALUE 'N'.                    
005100     88  WX-CEDULA-DUPLICADA                VALUE 'S'.                    
