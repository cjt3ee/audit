000100******************************************************************        
000200* RQ20146 11/03/25 AGR VERSION INICIAL - ALTA Y LOGIN DE       **         
000300*                      AUDITORES (SUBSISTEMA BSEB)              *         
000400******************************************************************        
000500*BSE                                                                      
000600*****************************************************************         
000700*** PROCESO BATCH ALTA Y LOGIN DE AUDITORES                     **        
000800*****************************************************************         
000900*=======================*                                                 
001000 IDENTIFICATION DIVISION.                                                 
001100*=======================*                                                 
001200 PROGRAM-ID.    BSEB006.                                                  
001300 AUTHOR.        ARIEL GARELIK.                                            
001400 INSTALLATION.  BANCO - AREA AUDITORIA DE RIESGO.                         
001500 DATE-WRITTEN.  11/03/25.                                                 
001600 DATE-COMPILED.                                                           
001700 SECURITY.      CONFIDENCIAL - USO INTERNO BSE.                           
001800*----------------------------------------------------------------         
001900* BITACORA DE CAMBIOS DEL PROGRAMA BSEB006                                
002000*----------------------------------------------------------------         
002100* 11/03/25 AGR RQ20146 VERSION INICIAL. ALTA DE CUENTA DE        *        
002200*               AUDITOR Y VALIDACION DE ACCESO (LOGIN).          *        
002300* 25/03/25 AGR RQ20146 SE AGREGA NOMBRE DE NIVEL EN LA RESPUESTA *        
002400*               DEL LOGIN (TABLA BSEWTRI).                       *        
002500* 06/10/98 AGR RQ20233 REVISION AMBITO 2000: FECHAS A 4 DIGITOS  *Y2K     
002600* 14/02/07 MCH RQ20401 SE ACLARA QUE LA CLAVE SE COMPARA TAL     *        
002700*               CUAL FUE INGRESADA, SIN CIFRAR (COMO EN ORIGEN). *        
002800*================================================================*        
002900 ENVIRONMENT DIVISION.                                                    
003000*====================*                                                    
003100 CONFIGURATION SECTION.                                                   
003200*---------------------*                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600*---------------------*                                                   
003700 FILE-CONTROL.                                                            
003800     SELECT AUTTRAN   ASSIGN TO AUTTRAN                                   
003900                       ORGANIZATION IS SEQUENTIAL.                        
004000     SELECT AUTMSTR   ASSIGN TO AUTMSTR                                   
004100                       ORGANIZATION IS RELATIVE                           
004200                       ACCESS MODE IS DYNAMIC                             
004300                       RELATIVE KEY IS WW-AUT-KEY                         
004400                       FILE STATUS IS WW-AUT-FS.                          
004500     SELECT AUTOUT    ASSIGN TO AUTOUT                                    
004600                       ORGANIZATION IS SEQUENTIAL.                        
004700*=============*                                                           
004800 DATA DIVISION.                                                           
004900*=============*                                                           
005000 FILE SECTION.                                                            
005100*-------------*                                                           
005200 FD  AUTTRAN                                                              
005300     LABEL RECORDS ARE STANDARD.                                          
005400 01  TRN-REGISTRO.                                                        
005500     02  TRN-MODO                PIC X(01).                               
005600         88  TRN-MODO-ALTA                  VALUE 'R'.                    
005700         88  TRN-MODO-LOGIN                 VALUE 'L'.                    
005800     02  TRN-CUENTA              PIC X(050).                              
005900     02  TRN-CLAVE               PIC X(100).                              
006000     02  TRN-NIVEL               PIC 9(01).                               
006100     02  FILLER                  PIC X(004).                              
006200*-------------*                                                           
006300 FD  AUTMSTR                                                              
006400     LABEL RECORDS ARE STANDARD                                           
006500     RECORD CONTAINS 233 CHARACTERS.                                      
006600 01  AUT-REG-FD                  PIC X(233).                              
006700*-------------*                                                           
006800 FD  AUTOUT                                                               
006900     LABEL RECORDS ARE STANDARD.                                          
007000 01  AUTOUT-REGISTRO.                                                     
007100     02  SAL-COD-RESPUESTA       PIC 9(02).                               
007200     02  SAL-AUT-ID              PIC 9(09).                               
007300     02  SAL-CUENTA              PIC X(050).                              
007400     02  SAL-NIVEL               PIC 9(01).                               
007500     02  SAL-NIVEL-DESC          PIC X(015).                              
007600     02  SAL-MENSAJE             PIC X(051).                              
007700     02  FILLER                  PIC X(020).                              
007800*=======================*                                                 
007900 WORKING-STORAGE SECTION.                                                 
008000*=======================*                                                 
008100 01  WE-ESPECIALES.                                                       
008200     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.             
008300     02  WE-BLANCO               PIC X(01)  VALUE SPACES.                 
008400     02  WE-SW-FIN-AUTTRAN       PIC X(01)  VALUE 'N'.                    
008500         88  WE-FIN-AUTTRAN                 VALUE 'S'.                    
008600     02  WE-CODIGO-RESPUESTA     PIC 9(02)  VALUE ZEROS.                  
008700     02  WE-DESCR-MENSAJE        PIC X(051) VALUE SPACES.                 
008800     02  WE-AUT-ID               PIC 9(09)  VALUE ZEROS.                  
008900     02  WE-NIVEL-DESC           PIC X(015) VALUE SPACES.                 
009000*------------------ TABLA DE ERRORES ---------------------------*         
009100 01  WT01-TABLA-MENSAJES.                                                 
009200     02  FILLER                  PIC X(64)  VALUE                         
009300          '001*TRANSACCION EXITOSA                                        
009400-         '-BSEB006 '.                                                    
009500     02  FILLER                  PIC X(64)  VALUE                         
009600          '002*LA CUENTA DE AUDITOR YA EXISTE                             
009700-         '-BSEB006 '.                                                    
009800     02  FILLER                  PIC X(64)  VALUE                         
009900          '003*CUENTA DE AUDITOR NO ENCONTRADA                            
010000-         '-BSEB006 '.                                                    
010100     02  FILLER                  PIC X(64)  VALUE                         
010200          '004*CLAVE INCORRECTA                                           
010300-         '-BSEB006 '.                                                    
010400     02  FILLER                  PIC X(64)  VALUE                         
010500          '005*MODO DE TRANSACCION INVALIDO (USE R O L)                   
010600-         '-BSEB006 '.                                                    
010700 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.                              
010800     02  FILLER  OCCURS   5  TIMES.                                       
010900         04  WT01-COD-MSG        PIC 9(03).                               
011000         04  FILLER              PIC X(01).                               
011100         04  WT01-TXT-MSG.                                                
011200             06  WT01-MSG-DSC    PIC X(51).                               
011300             06  WT01-MSG-PRG    PIC X(09).                               
011400*=============*                                                           
011500     COPY BSEWAUT.                                                        
011600     COPY BSEWTRI.                                                        
011700*---------------*                                                         
011800 PROCEDURE DIVISION.                                                      
011900*---------------*                                                         
012000     PERFORM  INICIAR-RUTINA          THRU INICIAR-RUTINA-EXIT.           
012100     PERFORM  PROCESAR-RUTINA         THRU PROCESAR-RUTINA-EXIT           
012200              UNTIL WE-FIN-AUTTRAN.                                       
012300     PERFORM  TERMINAR-RUTINA         THRU TERMINAR-RUTINA-EXIT.          
012400     GOBACK.                                                              
012500*--------------*                                                          
012600 INICIAR-RUTINA.                                                          
012700*--------------*                                                          
012800     OPEN INPUT  AUTTRAN.                                                 
012900     OPEN I-O    AUTMSTR.                                                 
013000     OPEN OUTPUT AUTOUT.                                                  
013100     PERFORM  CARGAR-TB-AUDITORES                                         
013200              THRU CARGAR-TB-AUDITORES-EXIT.                              
013300     READ AUTTRAN                                                         
013400         AT END MOVE 'S' TO WE-SW-FIN-AUTTRAN                             
013500     END-READ.                                                            
013600 INICIAR-RUTINA-EXIT.                                                     
013700     EXIT.                                                                
013800*-----------------------------*                                           
013900 CARGAR-TB-AUDITORES.                                                     
014000*-----------------------------*                                           
014100*--- RECORRE AUTMSTR COMPLETO PARA VALIDAR CUENTA UNICA EN EL             
014200*    ALTA (SUSTITUYE EL INDICE ISAM POR CUENTA).                          
014300     MOVE ZEROS  TO WX-AUT-TOTAL, WW-AUT-MAX-ID.                          
014400     MOVE SPACES TO WW-AUT-EOF.                                           
014500     MOVE 1      TO WW-AUT-KEY.                                           
014600     PERFORM  LEER-AUTMSTR-SGTE THRU LEER-AUTMSTR-SGTE-EXIT               
014700              UNTIL WW-AUT-FIN-ARCHIVO.                                   
014800 CARGAR-TB-AUDITORES-EXIT.                                                
014900     EXIT.                                                                
015000*-----------------------------*                                           
015100 LEER-AUTMSTR-SGTE.                                                       
015200*-----------------------------*                                           
015300     READ AUTMSTR INTO AUT-REGISTRO                                       
015400         INVALID KEY MOVE 'S' TO WW-AUT-EOF                               
015500     END-READ.                                                            
015600     IF NOT WW-AUT-FIN-ARCHIVO                                            
015700        ADD  1                  TO WX-AUT-TOTAL                           
015800        MOVE AUT-ID             TO WX-AUT-ID(WX-AUT-TOTAL)                
015900        MOVE AUT-CUENTA         TO WX-AUT-CUENTA(WX-AUT-TOTAL)            
016000        MOVE AUT-CLAVE          TO WX-AUT-CLAVE(WX-AUT-TOTAL)             
016100        MOVE AUT-NIVEL          TO WX-AUT-NIVEL(WX-AUT-TOTAL)             
016200        MOVE AUT-ACTIVO         TO WX-AUT-ACTIVO(WX-AUT-TOTAL)            
016300        IF AUT-ID > WW-AUT-MAX-ID                                         
016400           MOVE AUT-ID          TO WW-AUT-MAX-ID                          
016500        END-IF                                                            
016600        ADD  1                  TO WW-AUT-KEY                             
016700     END-IF.                                                              
016800 LEER-AUTMSTR-SGTE-EXIT.                                                  
016900     EXIT.                                                                
017000*---------------*                                                         
017100 PROCESAR-RUTINA.                                                         
017200*---------------*                                                         
017300     MOVE ZEROS  TO WE-CODIGO-RESPUESTA, WE-AUT-ID.                       
017400     MOVE SPACES TO WE-DESCR-MENSAJE, WE-NIVEL-DESC.                      
017500     EVALUATE TRUE                                                        
017600        WHEN TRN-MODO-ALTA                                                
017700           PERFORM  PROCESAR-REGISTRO                                     
017800                    THRU PROCESAR-REGISTRO-EXIT                           
017900        WHEN TRN-MODO-LOGIN                                               
018000           PERFORM  PROCESAR-LOGIN                                        
018100                    THRU PROCESAR-LOGIN-EXIT                              
018200        WHEN OTHER                                                        
018300           MOVE WT01-COD-MSG (005) TO WE-CODIGO-RESPUESTA                 
018400           MOVE WT01-TXT-MSG (005) (1:51) TO WE-DESCR-MENSAJE             
018500     END-EVALUATE.                                                        
018600     PERFORM  ARMAR-RESPUESTA THRU ARMAR-RESPUESTA-EXIT.                  
018700     READ AUTTRAN                                                         
018800         AT END MOVE 'S' TO WE-SW-FIN-AUTTRAN                             
018900     END-READ.                                                            
019000 PROCESAR-RUTINA-EXIT.                                                    
019100     EXIT.                                                                
019200*-----------------------------*                                           
019300 PROCESAR-REGISTRO.                                                       
019400*-----------------------------*                                           
019500     PERFORM  BUSCAR-CUENTA-EXISTENTE                                     
019600              THRU BUSCAR-CUENTA-EXISTENTE-EXIT.                          
019700     IF WX-CUENTA-DUPLICADA                                               
019800        MOVE WT01-COD-MSG (002) TO WE-CODIGO-RESPUESTA                    
019900        MOVE WT01-TXT-MSG (002) (1:51) TO WE-DESCR-MENSAJE                
020000     ELSE                                                                 
020100        PERFORM  GRABAR-AUDITOR THRU GRABAR-AUDITOR-EXIT                  
020200        MOVE WT01-COD-MSG (001) TO WE-CODIGO-RESPUESTA                    
020300        MOVE WT01-TXT-MSG (001) (1:51) TO WE-DESCR-MENSAJE                
020400     END-IF.                                                              
020500 PROCESAR-REGISTRO-EXIT.                                                  
020600     EXIT.                                                                
020700*-----------------------------*                                           
020800 BUSCAR-CUENTA-EXISTENTE.                                                 
020900*-----------------------------*                                           
021000     MOVE 'N' TO WX-SW-CUENTA-DUP.                                        
021100     SET WX-IX-AUDITOR TO 1.                                              
021200     SEARCH WX-AUT-ENTRADA                                                
021300         AT END NEXT SENTENCE                                             
021400         WHEN WX-AUT-CUENTA(WX-IX-AUDITOR) = TRN-CUENTA                   
021500              MOVE 'S' TO WX-SW-CUENTA-DUP                                
021600     END-SEARCH.                                                          
021700 BUSCAR-CUENTA-EXISTENTE-EXIT.                                            
021800     EXIT.                                                                
021900*-----------------------------*                                           
022000 GRABAR-AUDITOR.                                                          
022100*-----------------------------*                                           
022200     INITIALIZE AUT-REGISTRO.                                             
022300     ADD  1              TO WW-AUT-MAX-ID.                                
022400     MOVE WW-AUT-MAX-ID  TO AUT-ID, WE-AUT-ID, WW-AUT-KEY.                
022500     MOVE TRN-CUENTA     TO AUT-CUENTA.                                   
022600     MOVE TRN-CLAVE      TO AUT-CLAVE.                                    
022700     MOVE TRN-NIVEL      TO AUT-NIVEL.                                    
022800     MOVE 'Y'            TO AUT-ACTIVO.                                   
022900     MOVE AUT-REGISTRO   TO AUT-REG-FD.                                   
023000     WRITE AUT-REG-FD                                                     
023100         INVALID KEY                                                      
023200            MOVE WT01-COD-MSG (002) TO WE-CODIGO-RESPUESTA                
023300     END-WRITE.                                                           
023400     ADD  1                       TO WX-AUT-TOTAL.                        
023500     MOVE AUT-ID                  TO WX-AUT-ID(WX-AUT-TOTAL).             
023600     MOVE AUT-CUENTA              TO WX-AUT-CUENTA(WX-AUT-TOTAL).         
023700     MOVE AUT-CLAVE               TO WX-AUT-CLAVE(WX-AUT-TOTAL).          
023800     MOVE AUT-NIVEL               TO WX-AUT-NIVEL(WX-AUT-TOTAL).          
023900     MOVE AUT-ACTIVO              TO WX-AUT-ACTIVO(WX-AUT-TOTAL).         
024000 GRABAR-AUDITOR-EXIT.                                                     
024100     EXIT.                                                                
024200*-----------------------------*                                           
024300 PROCESAR-LOGIN.                                                          
024400*-----------------------------*                                           
024500     MOVE 'N' TO WX-SW-AUDITOR-ENCONTRADO.                                
024600     SET WX-IX-AUDITOR TO 1.                                              
024700     SEARCH WX-AUT-ENTRADA                                                
024800         AT END NEXT SENTENCE                                             
024900         WHEN WX-AUT-CUENTA(WX-IX-AUDITOR) = TRN-CUENTA                   
025000              MOVE 'S' TO WX-SW-AUDITOR-ENCONTRADO                        
025100     END-SEARCH.                                                          
025200     IF NOT WX-AUDITOR-ENCONTRADO                                         
025300        MOVE WT01-COD-MSG (003) TO WE-CODIGO-RESPUESTA                    
025400        MOVE WT01-TXT-MSG (003) (1:51) TO WE-DESCR-MENSAJE                
025500     ELSE                                                                 
025600        IF WX-AUT-CLAVE(WX-IX-AUDITOR) NOT = TRN-CLAVE                    
025700           MOVE WT01-COD-MSG (004) TO WE-CODIGO-RESPUESTA                 
025800           MOVE WT01-TXT-MSG (004) (1:51) TO WE-DESCR-MENSAJE             
025900        ELSE                                                              
026000           MOVE WX-AUT-ID(WX-IX-AUDITOR)    TO WE-AUT-ID                  
026100           PERFORM  RESOLVER-NOMBRE-NIVEL                                 
026200                    THRU RESOLVER-NOMBRE-NIVEL-EXIT                       
026300           MOVE WT01-COD-MSG (001) TO WE-CODIGO-RESPUESTA                 
026400           MOVE WT01-TXT-MSG (001) (1:51) TO WE-DESCR-MENSAJE             
026500        END-IF                                                            
026600     END-IF.                                                              
026700 PROCESAR-LOGIN-EXIT.                                                     
026800     EXIT.                                                                
026900*-----------------------------*                                           
027000 RESOLVER-NOMBRE-NIVEL.                                                   
027100*-----------------------------*                                           
027200     MOVE '未知级别' TO WE-NIVEL-DESC.                                        
027300     SET WX-IX-NIVEL TO 1.                                                
027400     SEARCH WX-NIVEL                                                      
027500         AT END NEXT SENTENCE                                             
027600         WHEN WX-NIVEL-COD(WX-IX-NIVEL) =                                 
027700                 WX-AUT-NIVEL(WX-IX-AUDITOR)                              
027800              MOVE WX-NIVEL-DESC(WX-IX-NIVEL) TO WE-NIVEL-DESC            
027900     END-SEARCH.                                                          
028000 RESOLVER-NOMBRE-NIVEL-EXIT.                                              
028100     EXIT.                                                                
028200*-----------------------------*                                           
028300 ARMAR-RESPUESTA.                                                         
028400*-----------------------------*                                           
028500     MOVE WE-CODIGO-RESPUESTA TO SAL-COD-RESPUESTA.                       
028600     MOVE WE-AUT-ID           TO SAL-AUT-ID.                              
028700     MOVE TRN-CUENTA (1:50)   TO SAL-CUENTA.                              
028800     IF TRN-MODO-LOGIN AND WE-CODIGO-RESPUESTA = 001                      
028900        MOVE WX-AUT-NIVEL(WX-IX-AUDITOR) TO SAL-NIVEL                     
029000     ELSE                                                                 
029100        MOVE TRN-NIVEL        TO SAL-NIVEL                                
029200     END-IF.                                                              
029300     MOVE WE-NIVEL-DESC       TO SAL-NIVEL-DESC.                          
029400     MOVE WE-DESCR-MENSAJE    TO SAL-MENSAJE.                             
029500     WRITE AUTOUT-REGISTRO.                                               
029600 ARMAR-RESPUESTA-EXIT.                                                    
029700     EXIT.                                                                
029800*---------------*                                                         
029900 TERMINAR-RUTINA.                                                         
030000*---------------*                                                         
030100     CLOSE  AUTTRAN, AUTMSTR, AUTOUT.                                     
030200 TERMINAR-RUTINA-EXIT.                                                    
030300     EXIT.                                                                
