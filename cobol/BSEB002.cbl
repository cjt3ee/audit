000100******************************************************************        
000200* RQ20143 03/03/25 AGR VERSION INICIAL - ASIGNACION DE CASOS   **         
000300*                      DE AUDITORIA POR ETAPA (SUBSISTEMA BSEB) *         
000400******************************************************************        
000500*BSE                                                                      
000600*****************************************************************         
000700*** PROCESO BATCH ASIGNACION DE CASOS DE AUDITORIA POR ETAPA    **        
000800*****************************************************************         
000900*=======================*                                                 
001000 IDENTIFICATION DIVISION.                                                 
001100*=======================*                                                 
001200 PROGRAM-ID.    BSEB002.                                                  
001300 AUTHOR.        ARIEL GARELIK.                                            
001400 INSTALLATION.  BANCO - AREA AUDITORIA DE RIESGO.                         
001500 DATE-WRITTEN.  05/03/25.                                                 
001600 DATE-COMPILED.                                                           
001700 SECURITY.      CONFIDENCIAL - USO INTERNO BSE.                           
001800*----------------------------------------------------------------         
001900* BITACORA DE CAMBIOS DEL PROGRAMA BSEB002                                
002000*----------------------------------------------------------------         
002100* 05/03/25 AGR RQ20143 VERSION INICIAL. ARMA LOTE DE CASOS       *        
002200*               SIN ASIGNAR POR ETAPA/NIVEL DE AUDITOR.          *        
002300* 18/03/25 AGR RQ20177 SE AGREGA SORT DE AUDMSTR POR ETAPA/      *        
002400*               ESTADO/FECHA-HORA (SUSTITUYE INDICE ISAM).       *        
002500* 02/04/25 AGR RQ20201 SE AGREGA RELECTURA DE GUARDA PARA        *        
002600*               EVITAR DOBLE ASIGNACION EN CORRIDA CONCURRENTE.  *        
002700* 19/09/98 AGR RQ20233 REVISION AMBITO 2000: FECHAS A 4 DIGITOS  *Y2K     
002800*================================================================*        
002900 ENVIRONMENT DIVISION.                                                    
003000*====================*                                                    
003100 CONFIGURATION SECTION.                                                   
003200*---------------------*                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600*---------------------*                                                   
003700 FILE-CONTROL.                                                            
003800     SELECT CTLCARD   ASSIGN TO CTLCARD                                   
003900                       ORGANIZATION IS SEQUENTIAL.                        
004000     SELECT AUDMSTR   ASSIGN TO AUDMSTR                                   
004100                       ORGANIZATION IS RELATIVE                           
004200                       ACCESS MODE IS DYNAMIC                             
004300                       RELATIVE KEY IS WW-AUD-KEY                         
004400                       FILE STATUS IS WW-AUD-FS.                          
004500     SELECT CLIMSTR   ASSIGN TO CLIMSTR                                   
004600                       ORGANIZATION IS RELATIVE                           
004700                       ACCESS MODE IS DYNAMIC                             
004800                       RELATIVE KEY IS WW-CLI-KEY                         
004900                       FILE STATUS IS WW-CLI-FS.                          
005000     SELECT RIEMSTR   ASSIGN TO RIEMSTR                                   
005100                       ORGANIZATION IS SEQUENTIAL                         
005200                       FILE STATUS IS WW-RIE-FS.                          
005300     SELECT TASKOUT   ASSIGN TO TASKOUT                                   
005400                       ORGANIZATION IS SEQUENTIAL.                        
005500     SELECT WKASIGNA  ASSIGN TO WKASIGNA.                                 
005600*=============*                                                           
005700 DATA DIVISION.                                                           
005800*=============*                                                           
005900 FILE SECTION.                                                            
006000*-------------*                                                           
006100 FD  CTLCARD                                                              
006200     LABEL RECORDS ARE STANDARD.                                          
006300 01  CTL-REGISTRO.                                                        
006400     02  CTL-NIVEL               PIC 9(01).                               
006500     02  CTL-MAX-LOTE            PIC 9(03).                               
006600     02  FILLER                  PIC X(076).                              
006700*-------------*                                                           
006800 FD  AUDMSTR                                                              
006900     LABEL RECORDS ARE STANDARD                                           
007000     RECORD CONTAINS 2084 CHARACTERS.                                     
007100 01  AUD-REG-FD                  PIC X(2084).                             
007200*-------------*                                                           
007300 FD  CLIMSTR                                                              
007400     LABEL RECORDS ARE STANDARD                                           
007500     RECORD CONTAINS 456 CHARACTERS.                                      
007600 01  CLI-REG-FD                  PIC X(456).                              
007700*-------------*                                                           
007800 FD  RIEMSTR                                                              
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORD CONTAINS 429 CHARACTERS.                                      
008100 01  RIE-REG-FD                  PIC X(429).                              
008200*-------------*                                                           
008300 FD  TASKOUT                                                              
008400     LABEL RECORDS ARE STANDARD.                                          
008500 01  TSK-REGISTRO.                                                        
008600     02  TSK-AUD-ID              PIC 9(09).                               
008700     02  TSK-CLI-ID              PIC 9(09).                               
008800     02  TSK-NOMBRE              PIC X(100).                              
008900     02  TSK-TELEFONO            PIC X(020).                              
009000     02  TSK-ETAPA               PIC 9(01).                               
009100     02  TSK-PUNTAJE             PIC 9(03).                               
009200     02  TSK-TIPO-RIESGO-DESC    PIC X(015).                              
009300     02  TSK-CREADO-EN           PIC 9(14).                               
009400     02  FILLER                  PIC X(020).                              
009500*-------------*                                                           
009600 SD  WKASIGNA.                                                            
009700 01  WK-REGISTRO.                                                         
009800     02  WK-ETAPA                PIC 9(01).                               
009900     02  WK-ESTADO               PIC 9(01).                               
010000     02  WK-CREADO-EN            PIC 9(14).                               
010100     02  WK-AUD-ID               PIC 9(09).                               
010200     02  WK-CLI-ID               PIC 9(09).                               
010300     02  FILLER                  PIC X(010).                              
010400*=======================*                                                 
010500 WORKING-STORAGE SECTION.                                                 
010600*=======================*                                                 
010700 01  WE-ESPECIALES.                                                       
010800     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.             
010900     02  WE-BLANCO               PIC X(01)  VALUE SPACES.                 
011000     02  WE-CONTADOR             PIC 9(03)  COMP VALUE ZEROS.             
011100     02  WE-CODIGO-RESPUESTA     PIC 9(02)  VALUE ZEROS.                  
011200     02  WX-SW-NIVEL-VALIDO      PIC X(01)  VALUE 'S'.                    
011300         88  WX-NIVEL-VALIDO                VALUE 'S'.                    
011400*------------------ TABLA DE ERRORES ---------------------------*         
011500 01  WT01-TABLA-MENSAJES.                                                 
011600     02  FILLER                  PIC X(64)  VALUE                         
011700          '001*TRANSACCION EXITOSA                                        
011800-         '-BSEB002 '.                                                    
011900     02  FILLER                  PIC X(64)  VALUE                         
012000          '002*NIVEL DE AUDITOR FUERA DE RANGO (00-03)                    
012100-         '-BSEB002 '.                                                    
012200     02  FILLER                  PIC X(64)  VALUE                         
012300          '003*NO EXISTEN CASOS SIN ASIGNAR EN ESA ETAPA                  
012400-         '-BSEB002 '.                                                    
012500 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.                              
012600     02  FILLER  OCCURS   3  TIMES.                                       
012700         04  WT01-COD-MSG        PIC 9(03).                               
012800         04  FILLER              PIC X(01).                               
012900         04  WT01-TXT-MSG.                                                
013000             06  WT01-MSG-DSC    PIC X(51).                               
013100             06  WT01-MSG-PRG    PIC X(09).                               
013200*------------------ COPY DEL MAESTRO DE CASOS -------------------*        
013300     COPY BSEWAUD.                                                        
013400*------------------ COPY DEL MAESTRO DE CLIENTES ----------------*        
013500     COPY BSEWCLI.                                                        
013600*------------------ COPY DEL HISTORICO DE RIESGO ----------------*        
013700     COPY BSEWRIE.                                                        
013800*------------------ COPY DE TABLAS DE CLASIFICACION -------------*        
013900     COPY BSEWTRI.                                                        
014000*---------------*                                                         
014100 PROCEDURE DIVISION.                                                      
014200*---------------*                                                         
014300     PERFORM  INICIAR-RUTINA          THRU INICIAR-RUTINA-EXIT.           
014400     IF WX-NIVEL-VALIDO                                                   
014500        PERFORM  PROCESAR-RUTINA      THRU PROCESAR-RUTINA-EXIT           
014600        PERFORM  TERMINAR-RUTINA      THRU TERMINAR-RUTINA-EXIT           
014700     END-IF.                                                              
014800     GOBACK.                                                              
014900*--------------*                                                          
015000 INICIAR-RUTINA.                                                          
015100*--------------*                                                          
015200     MOVE 'S' TO WX-SW-NIVEL-VALIDO.                                      
015300     OPEN INPUT  CTLCARD.                                                 
015400     READ CTLCARD                                                         
015500         AT END MOVE ZEROS TO CTL-NIVEL, CTL-MAX-LOTE                     
015600     END-READ.                                                            
015700     CLOSE CTLCARD.                                                       
015800     IF CTL-MAX-LOTE = ZEROS                                              
015900        MOVE 10 TO CTL-MAX-LOTE                                           
016000     END-IF.                                                              
016100     MOVE ZEROS TO WE-CODIGO-RESPUESTA.                                   
016200     IF CTL-NIVEL > 3                                                     
016300        MOVE WT01-COD-MSG (002) TO WE-CODIGO-RESPUESTA                    
016400        MOVE 'N' TO WX-SW-NIVEL-VALIDO                                    
016500     END-IF.                                                              
016600     IF WX-NIVEL-VALIDO                                                   
016700        OPEN I-O    AUDMSTR                                               
016800        OPEN I-O    CLIMSTR                                               
016900        OPEN INPUT  RIEMSTR                                               
017000        OPEN OUTPUT TASKOUT                                               
017100        PERFORM  CARGAR-TB-RIESGO   THRU CARGAR-TB-RIESGO-EXIT            
017200     END-IF.                                                              
017300 INICIAR-RUTINA-EXIT.                                                     
017400     EXIT.                                                                
017500*--------------------------*                                              
017600 CARGAR-TB-RIESGO.                                                        
017700*--------------------------*                                              
017800*--- CARGA LA EVALUACION MAS RECIENTE DE CADA CLIENTE, IGUAL QUE          
017900*    LA TABLA DE CLIENTES ANTERIOR (RIEMSTR VIENE EN ORDEN DE             
018000*    CREACION - EL ULTIMO RENGLON LEIDO POR CLIENTE ES EL VIGENTE)        
018100     MOVE ZEROS TO WX-RIE-TOTAL.                                          
018200     MOVE SPACES TO WW-RIE-EOF.                                           
018300     PERFORM  LEER-RIEMSTR-SGTE THRU LEER-RIEMSTR-SGTE-EXIT               
018400              UNTIL WW-RIE-FIN-ARCHIVO.                                   
018500 CARGAR-TB-RIESGO-EXIT.                                                   
018600     EXIT.                                                                
018700*-----------------------------*                                           
018800 LEER-RIEMSTR-SGTE.                                                       
018900*-----------------------------*                                           
019000     READ RIEMSTR INTO RIE-REGISTRO                                       
019100         AT END MOVE 'S' TO WW-RIE-EOF                                    
019200     END-READ.                                                            
019300     IF NOT WW-RIE-FIN-ARCHIVO                                            
019400        PERFORM  BUSCAR-ENTRADA-RIESGO                                    
019500                 THRU BUSCAR-ENTRADA-RIESGO-EXIT                          
019600        IF WX-RIESGO-ENCONTRADO                                           
019700           MOVE RIE-CREADO-EN    TO WX-RIE-CREADO-EN(WX-IX-RIESGO)        
019800           MOVE RIE-ID           TO WX-RIE-ID(WX-IX-RIESGO)               
019900           MOVE RIE-PUNTAJE      TO WX-RIE-PUNTAJE(WX-IX-RIESGO)          
020000        ELSE                                                              
020100           ADD  1                TO WX-RIE-TOTAL                          
020200           MOVE RIE-CLI-ID       TO WX-RIE-CLI-ID(WX-RIE-TOTAL)           
020300           MOVE RIE-ID           TO WX-RIE-ID(WX-RIE-TOTAL)               
020400           MOVE RIE-CREADO-EN    TO WX-RIE-CREADO-EN(WX-RIE-TOTAL)        
020500           MOVE RIE-PUNTAJE      TO WX-RIE-PUNTAJE(WX-RIE-TOTAL)          
020600        END-IF                                                            
020700     END-IF.                                                              
020800 LEER-RIEMSTR-SGTE-EXIT.                                                  
020900     EXIT.                                                                
021000*-----------------------------*                                           
021100 BUSCAR-ENTRADA-RIESGO.                                                   
021200*-----------------------------*                                           
021300     MOVE 'N' TO WX-SW-RIESGO-ENCONTRADO.                                 
021400     SET WX-IX-RIESGO TO 1.                                               
021500     SEARCH WX-RIE-ENTRADA                                                
021600         AT END NEXT SENTENCE                                             
021700         WHEN WX-RIE-CLI-ID(WX-IX-RIESGO) = RIE-CLI-ID                    
021800              MOVE 'S' TO WX-SW-RIESGO-ENCONTRADO                         
021900     END-SEARCH.                                                          
022000 BUSCAR-ENTRADA-RIESGO-EXIT.                                              
022100     EXIT.                                                                
022200*---------------*                                                         
022300 PROCESAR-RUTINA.                                                         
022400*---------------*                                                         
022500     PERFORM  ORDENAR-CASOS-PENDIENTES                                    
022600              THRU ORDENAR-CASOS-PENDIENTES-EXIT.                         
022700 PROCESAR-RUTINA-EXIT.                                                    
022800     EXIT.                                                                
022900*-----------------------------*                                           
023000 ORDENAR-CASOS-PENDIENTES.                                                
023100*-----------------------------*                                           
023200*--- SUSTITUYE EL INDICE ISAM POR (ETAPA,ESTADO,FECHA-HORA) QUE           
023300*    ESTE DIALECTO NO OFRECE - ORDENA UN PASE SECUENCIAL DE               
023400*    AUDMSTR PARA OBTENER EL ORDEN FIFO DE ASIGNACION POR ETAPA.          
023500     SORT WKASIGNA ON ASCENDING KEY WK-ETAPA                              
023600                                     WK-ESTADO                            
023700                                     WK-CREADO-EN                         
023800          INPUT PROCEDURE  ARMAR-ENTRADA-SORT                             
023900                            THRU ARMAR-ENTRADA-SORT-EXIT                  
024000          OUTPUT PROCEDURE ASIGNAR-CASOS                                  
024100                            THRU ASIGNAR-CASOS-EXIT.                      
024200 ORDENAR-CASOS-PENDIENTES-EXIT.                                           
024300     EXIT.                                                                
024400*-----------------------------*                                           
024500 ARMAR-ENTRADA-SORT.                                                      
024600*-----------------------------*                                           
024700     MOVE ZEROS TO WW-AUD-MAX-ID.                                         
024800     MOVE SPACES TO WW-AUD-EOF.                                           
024900     MOVE 1     TO WW-AUD-KEY.                                            
025000     PERFORM  LEER-AUDMSTR-SGTE THRU LEER-AUDMSTR-SGTE-EXIT               
025100              UNTIL WW-AUD-FIN-ARCHIVO.                                   
025200 ARMAR-ENTRADA-SORT-EXIT.                                                 
025300     EXIT.                                                                
025400*-----------------------------*                                           
025500 LEER-AUDMSTR-SGTE.                                                       
025600*-----------------------------*                                           
025700     READ AUDMSTR                                                         
025800         INVALID KEY MOVE 'S' TO WW-AUD-EOF                               
025900     END-READ.                                                            
026000     IF NOT WW-AUD-FIN-ARCHIVO                                            
026100        MOVE AUD-REG-FD          TO AUD-REGISTRO                          
026200        IF AUD-ID > WW-AUD-MAX-ID                                         
026300           MOVE AUD-ID           TO WW-AUD-MAX-ID                         
026400        END-IF                                                            
026500        IF AUD-ETAPA = CTL-NIVEL AND AUD-EST-SIN-ASIGNAR                  
026600           MOVE AUD-ETAPA        TO WK-ETAPA                              
026700           MOVE AUD-ESTADO       TO WK-ESTADO                             
026800           MOVE AUD-CREADO-EN    TO WK-CREADO-EN                          
026900           MOVE AUD-ID           TO WK-AUD-ID                             
027000           MOVE AUD-CLI-ID       TO WK-CLI-ID                             
027100           RELEASE WK-REGISTRO                                            
027200        END-IF                                                            
027300        ADD  1                   TO WW-AUD-KEY                            
027400     END-IF.                                                              
027500 LEER-AUDMSTR-SGTE-EXIT.                                                  
027600     EXIT.                                                                
027700*-----------------------------*                                           
027800 ASIGNAR-CASOS.                                                           
027900*-----------------------------*                                           
028000     MOVE ZEROS TO WE-CONTADOR.                                           
028100     RETURN WKASIGNA                                                      
028200         AT END MOVE HIGH-VALUES TO WK-REGISTRO                           
028300     END-RETURN.                                                          
028400     PERFORM  ASIGNAR-UN-CASO THRU ASIGNAR-UN-CASO-EXIT                   
028500              UNTIL WK-REGISTRO = HIGH-VALUES                             
028600                 OR WE-CONTADOR = CTL-MAX-LOTE.                           
028700     IF WE-CONTADOR = ZEROS                                               
028800        MOVE WT01-COD-MSG (003) TO WE-CODIGO-RESPUESTA                    
028900     END-IF.                                                              
029000 ASIGNAR-CASOS-EXIT.                                                      
029100     EXIT.                                                                
029200*-----------------------------*                                           
029300 ASIGNAR-UN-CASO.                                                         
029400*-----------------------------*                                           
029500*--- RELEE EL RENGLON POR CLAVE ANTES DE ACTUALIZAR PARA CUBRIR           
029600*    UNA POSIBLE CORRIDA CONCURRENTE QUE HAYA TOMADO EL CASO.             
029700     MOVE WK-AUD-ID TO WW-AUD-KEY.                                        
029800     READ AUDMSTR                                                         
029900         INVALID KEY MOVE HIGH-VALUES TO AUD-REG-FD                       
030000     END-READ.                                                            
030100     IF AUD-REG-FD NOT = HIGH-VALUES                                      
030200        MOVE AUD-REG-FD TO AUD-REGISTRO                                   
030300        IF AUD-EST-SIN-ASIGNAR                                            
030400           MOVE 1 TO AUD-ESTADO                                           
030500           MOVE AUD-REGISTRO TO AUD-REG-FD                                
030600           REWRITE AUD-REG-FD                                             
030700               INVALID KEY NEXT SENTENCE                                  
030800           END-REWRITE                                                    
030900           PERFORM ARMAR-TAREA THRU ARMAR-TAREA-EXIT                      
031000           ADD 1 TO WE-CONTADOR                                           
031100        END-IF                                                            
031200     END-IF.                                                              
031300     RETURN WKASIGNA                                                      
031400         AT END MOVE HIGH-VALUES TO WK-REGISTRO                           
031500     END-RETURN.                                                          
031600 ASIGNAR-UN-CASO-EXIT.                                                    
031700     EXIT.                                                                
031800*-----------------------------*                                           
031900 ARMAR-TAREA.                                                             
032000*-----------------------------*                                           
032100     MOVE AUD-ID              TO TSK-AUD-ID.                              
032200     MOVE AUD-CLI-ID          TO TSK-CLI-ID.                              
032300     MOVE AUD-ETAPA           TO TSK-ETAPA.                               
032400     MOVE AUD-CREADO-EN       TO TSK-CREADO-EN.                           
032500     MOVE SPACES              TO TSK-NOMBRE, TSK-TELEFONO.                
032600     MOVE ZEROS TO TSK-PUNTAJE.                                           
032700     SET WX-IX-RIESGO TO 1.                                               
032800     SEARCH WX-RIE-ENTRADA                                                
032900         AT END NEXT SENTENCE                                             
033000         WHEN WX-RIE-CLI-ID(WX-IX-RIESGO) = AUD-CLI-ID                    
033100              MOVE WX-RIE-PUNTAJE(WX-IX-RIESGO) TO TSK-PUNTAJE            
033200     END-SEARCH.                                                          
033300     MOVE AUD-CLI-ID TO WW-CLI-KEY.                                       
033400     READ CLIMSTR                                                         
033500         INVALID KEY MOVE SPACES TO CLI-REG-FD                            
033600     END-READ.                                                            
033700     IF CLI-REG-FD NOT = SPACES                                           
033800        MOVE CLI-REG-FD TO CLI-REGISTRO                                   
033900        MOVE CLI-NOMBRE TO TSK-NOMBRE                                     
034000        MOVE CLI-TELEFONO TO TSK-TELEFONO                                 
034100     END-IF.                                                              
034200     PERFORM  CLASIFICAR-TIPO-RIESGO                                      
034300              THRU CLASIFICAR-TIPO-RIESGO-EXIT.                           
034400     WRITE TSK-REGISTRO.                                                  
034500 ARMAR-TAREA-EXIT.                                                        
034600     EXIT.                                                                
034700*-----------------------------*                                           
034800 CLASIFICAR-TIPO-RIESGO.                                                  
034900*-----------------------------*                                           
035000     MOVE SPACES TO TSK-TIPO-RIESGO-DESC.                                 
035100     SET WX-IX-BANDA TO 1.                                                
035200     SEARCH WX-BANDA                                                      
035300         AT END NEXT SENTENCE                                             
035400         WHEN TSK-PUNTAJE >= WX-BANDA-DESDE(WX-IX-BANDA) AND              
035500              TSK-PUNTAJE <= WX-BANDA-HASTA(WX-IX-BANDA)                  
035600              MOVE WX-BANDA-DESC(WX-IX-BANDA)                             
035700                               TO TSK-TIPO-RIESGO-DESC                    
035800     END-SEARCH.                                                          
035900 CLASIFICAR-TIPO-RIESGO-EXIT.                                             
036000     EXIT.                                                                
036100*---------------*                                                         
036200 TERMINAR-RUTINA.                                                         
036300*---------------*                                                         
036400     CLOSE  AUDMSTR, CLIMSTR, RIEMSTR, TASKOUT.                           
036500 TERMINAR-RUTINA-EXIT.                                                    
036600     EXIT.                                                                
